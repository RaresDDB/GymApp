000100*================================================================*
000200*    BOOK........: GYMCLS01                                     *
000300*    PROJECT.....: GYM OPERATIONS DAILY BATCH - GYMBTCH         *
000400*    GOAL........: GYM CLASS MASTER RECORD LAYOUT.              *
000500*----------------------------------------------------------------*
000600*    MAINTENANCE LOG                                            *
000700*    03/06/2021  RMM  GYMB-0001  INITIAL LAYOUT                 *
000800*    07/09/2023  RMM  GYMB-0078  BROKE OUT SCHEDULED-AT DATE/   *
000900*                                TIME PARTS FOR THE 24-HR RULE  *
001000*    09/08/2026  RMM  GYMB-0120  DROPPED THE STRAY 2-BYTE       *
001100*                                FILLER -- THE NAMED FIELDS     *
001200*                                ALREADY SUM TO 110; NO FILLER   *
001300*                                EVER CLOSED A REAL LRECL GAP.  *
001400*================================================================*
001500 03  CLS-ID                        PIC 9(08).
001600 03  CLS-NAME                      PIC X(30).
001700 03  CLS-INSTRUCTOR                PIC X(30).
001800 03  CLS-MAX-CAPACITY              PIC 9(04).
001900 03  CLS-CURRENT-ENROLL            PIC 9(04).
002000 03  CLS-SCHEDULED-AT              PIC 9(14).
002100 03  CLS-SCHED-BROKEN REDEFINES CLS-SCHEDULED-AT.
002200     05  CLS-SCHED-DATE            PIC 9(08).
002300     05  CLS-SCHED-TIME            PIC 9(06).
002400 03  CLS-DURATION-MIN              PIC 9(04).
002500 03  CLS-TYPE                      PIC X(15).
002600 03  CLS-ACTIVE-FLAG               PIC X(01).
002700     88  CLS-IS-ACTIVE             VALUE 'Y'.
002800     88  CLS-IS-INACTIVE           VALUE 'N'.
