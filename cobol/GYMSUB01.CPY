000100*================================================================*
000200*    BOOK........: GYMSUB01                                     *
000300*    PROJECT.....: GYM OPERATIONS DAILY BATCH - GYMBTCH         *
000400*    GOAL........: SUBSCRIPTION MASTER RECORD LAYOUT.           *
000500*----------------------------------------------------------------*
000600*    MAINTENANCE LOG                                            *
000700*    03/06/2021  RMM  GYMB-0001  INITIAL LAYOUT                 *
000800*    19/02/2023  RMM  GYMB-0061  ADDED SUB-STATUS 88-LEVELS     *
000900*    09/08/2026  RMM  GYMB-0115  DROPPED TRAILING FILLER -- THE *
001000*                                NAMED FIELDS ALREADY FILL THE  *
001100*                                50-BYTE SUBSCRIPTION-FILE LRECL*
001200*================================================================*
001300 03  SUB-ID                        PIC 9(08).
001400 03  SUB-MEMBER-ID                 PIC 9(08).
001500 03  SUB-PLAN-ID                   PIC 9(08).
001600 03  SUB-START-DATE                PIC 9(08).
001700 03  SUB-END-DATE                  PIC 9(08).
001800 03  SUB-STATUS                    PIC X(10).
001900     88  SUB-IS-ACTIVE             VALUE 'ACTIVE'.
002000     88  SUB-IS-EXPIRED            VALUE 'EXPIRED'.
002100     88  SUB-IS-CANCELLED          VALUE 'CANCELLED'.
