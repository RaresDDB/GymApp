000100*================================================================*
000200*    BOOK........: GYMPLN01                                     *
000300*    PROJECT.....: GYM OPERATIONS DAILY BATCH - GYMBTCH         *
000400*    GOAL........: MEMBERSHIP PLAN MASTER RECORD LAYOUT.        *
000500*----------------------------------------------------------------*
000600*    MAINTENANCE LOG                                            *
000700*    03/06/2021  RMM  GYMB-0001  INITIAL LAYOUT                 *
000800*================================================================*
000900 03  PLN-ID                        PIC 9(08).
001000 03  PLN-NAME                      PIC X(30).
001100 03  PLN-PRICE                     PIC S9(07)V99.
001200 03  PLN-DURATION-MONTHS           PIC 9(03).
001300 03  PLN-PT-FLAG                   PIC X(01).
001400     88  PLN-HAS-PT                VALUE 'Y'.
001500 03  PLN-CLASSES-FLAG              PIC X(01).
001600     88  PLN-HAS-CLASSES           VALUE 'Y'.
001700 03  PLN-MAX-CLASSES-MONTH         PIC 9(03).
001800 03  PLN-ACTIVE-FLAG               PIC X(01).
001900     88  PLN-IS-ACTIVE             VALUE 'Y'.
002000     88  PLN-IS-INACTIVE           VALUE 'N'.
002100 03  FILLER                        PIC X(02).
