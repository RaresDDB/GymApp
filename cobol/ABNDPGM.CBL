000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     ABNDPGM.
000600 AUTHOR.         RENAN MUNIZ MERLO.
000700 INSTALLATION.   GYM OPERATIONS DATA CENTER.
000800 DATE-WRITTEN.   03/06/2021.
000900 DATE-COMPILED.
001000 SECURITY.       NON-CONFIDENTIAL.
001100 REMARKS.
001200*----------------------------------------------------------------*
001300*                RENAN MUNIZ MERLO COBOL DEVELOPER               *
001400*----------------------------------------------------------------*
001500*    PROGRAM-ID..: ABNDPGM.                                      *
001600*    ANALYST.....: RENAN MUNIZ MERLO                             *
001700*    PROGRAMMER..: RENAN MUNIZ MERLO                             *
001800*    DATE........: 03/06/2021                                    *
001900*----------------------------------------------------------------*
002000*    PROJECT.....: GYM OPERATIONS DAILY BATCH - GYMBTCH          *
002100*----------------------------------------------------------------*
002200*    GOAL........: ABNORMAL END PROGRAM. CALLED BY GYMB0001 ON   *
002300*                  ANY FILE STATUS OTHER THAN 00/10 AND ON ANY   *
002400*                  MASTER-FILE SEQUENCE-CHECK FAILURE.           *
002500*----------------------------------------------------------------*
002600*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
002700*----------------------------------------------------------------*
002800*    TABLE DB2...:  NONE.                                        *
002900*----------------------------------------------------------------*
003000*================================================================*
003100*    MAINTENANCE LOG                                             *
003200*    03/06/2021  RMM  GYMB-0001  INITIAL PROGRAM, CARRIED OVER   *
003300*                                FROM THE PRIOR BATCH SUITE'S    *
003400*                                ABEND HANDLER.                  *
003500*    22/03/2022  RMM  GYMB-0039  ADDED CALLER PROGRAM TO DISPLAY *
003600*    09/08/2026  RMM  GYMB-0114  RECAST THE ABEND BANNER IN THE  *
003700*                                GYM OPS ON-CALL PAGE FORMAT.    *
003800*    09/08/2026  RMM  GYMB-0117  LABEL THE CODE LINE "CONDITION  *
003900*                                CODE" WHEN IT IS NOT A NUMERIC  *
004000*                                FILE STATUS (NUM-CLASS TEST).   *
004100*================================================================*
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     CLASS NUM-CLASS IS '0' THRU '9'.
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900
005000*================================================================*
005100*                  D A T A      D I V I S I O N                  *
005200*================================================================*
005300 DATA DIVISION.
005400 FILE SECTION.
005500*
005600*-----------------------------------------------------------------*
005700*                  WORKING-STORAGE SECTION                        *
005800*-----------------------------------------------------------------*
005900 WORKING-STORAGE SECTION.
006000 01 WRK-CODE-LABEL                         PIC X(17) VALUE
006100     'FILE STATUS CODE'.
006200
006300*-----------------------------------------------------------------*
006400*                      LINKAGE SECTION                            *
006500*-----------------------------------------------------------------*
006600 LINKAGE SECTION.
006700 01 WRK-ERROR-LOG.
006800    03 WRK-PROGRAM                         PIC X(08).
006900    03 WRK-ERROR-MSG                       PIC X(30).
007000    03 WRK-ERROR-CODE                      PIC X(30).
007100    03 WRK-ERROR-DATE                      PIC X(10).
007200    03 WRK-ERROR-TIME                      PIC X(08).
007300*================================================================*
007400 PROCEDURE                       DIVISION  USING WRK-ERROR-LOG.
007500*================================================================*
007600*----------------------------------------------------------------*
007700 0000-MAIN-PROCESS               SECTION.
007800*----------------------------------------------------------------*
007900     IF WRK-ERROR-CODE (1:2) IS NOT NUM-CLASS
008000         MOVE 'CONDITION CODE   ' TO WRK-CODE-LABEL
008100     END-IF.
008200     DISPLAY '===================================================='.
008300     DISPLAY '==   GYMBTCH DAILY BATCH - RUN TERMINATED ABEND   =='.
008400     DISPLAY '===================================================='.
008500     DISPLAY 'CALLING PROGRAM....: ' WRK-PROGRAM.
008600     DISPLAY 'ABEND DATE.........: ' WRK-ERROR-DATE.
008700     DISPLAY 'ABEND TIME.........: ' WRK-ERROR-TIME.
008800     DISPLAY WRK-CODE-LABEL '.....: ' WRK-ERROR-CODE.
008900     DISPLAY 'CONDITION...................: ' WRK-ERROR-MSG.
009000     DISPLAY '===================================================='.
009100     DISPLAY '==   NOTIFY THE GYM OPERATIONS ON-CALL ANALYST.   =='.
009200     DISPLAY '===================================================='.
009300
009400     STOP RUN.
009500*----------------------------------------------------------------*
009600 0000-99-EXIT.                   EXIT.
009700*----------------------------------------------------------------*
