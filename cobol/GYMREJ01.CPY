000100*================================================================*
000200*    BOOK........: GYMREJ01                                     *
000300*    PROJECT.....: GYM OPERATIONS DAILY BATCH - GYMBTCH         *
000400*    GOAL........: REJECTED TRANSACTION OUTPUT RECORD LAYOUT.   *
000500*                  CARRIES THE TRANSACTION IMAGE PLUS THE       *
000600*                  REASON THE 2200-DISPATCH-TRANSACTION LOGIC   *
000700*                  TURNED IT DOWN.                              *
000800*----------------------------------------------------------------*
000900*    MAINTENANCE LOG                                            *
001000*    03/06/2021  RMM  GYMB-0001  INITIAL LAYOUT                 *
001100*    09/08/2026  RMM  GYMB-0115  DROPPED FILLER BETWEEN THE TRX *
001200*                                IMAGE AND REJ-REASON -- THE    *
001300*                                TRX IMAGE ALREADY FILLS ITS 66 *
001400*                                BYTES; THE RECORD MUST STAY AT *
001500*                                THE 96-BYTE REJECT-FILE LRECL. *
001600*================================================================*
001700 03  REJ-CODE                      PIC X(02).
001800 03  REJ-MEMBER-ID                 PIC 9(08).
001900 03  REJ-REF-ID                    PIC 9(08).
002000 03  REJ-DATE                      PIC 9(08).
002100 03  REJ-TIME                      PIC 9(06).
002200 03  REJ-DURATION-MIN              PIC 9(04).
002300 03  REJ-NOTES                     PIC X(30).
002400 03  REJ-REASON                    PIC X(30).
