000100*================================================================*
000200*    BOOK........: GYMTRN01                                     *
000300*    PROJECT.....: GYM OPERATIONS DAILY BATCH - GYMBTCH         *
000400*    GOAL........: TRAINER MASTER RECORD LAYOUT.                *
000500*----------------------------------------------------------------*
000600*    MAINTENANCE LOG                                            *
000700*    03/06/2021  RMM  GYMB-0001  INITIAL LAYOUT                 *
000800*================================================================*
000900 03  TRN-ID                        PIC 9(08).
001000 03  TRN-FIRST-NAME                PIC X(20).
001100 03  TRN-LAST-NAME                 PIC X(20).
001200 03  TRN-EMAIL                     PIC X(40).
001300 03  TRN-SPECIALIZATION            PIC X(20).
001400 03  TRN-HOURLY-RATE               PIC S9(05)V99.
001500 03  TRN-ACTIVE-FLAG               PIC X(01).
001600     88  TRN-IS-ACTIVE             VALUE 'Y'.
001700     88  TRN-IS-INACTIVE           VALUE 'N'.
001800 03  FILLER                        PIC X(01).
