000100*================================================================*
000200*    BOOK........: GYMTRX01                                     *
000300*    PROJECT.....: GYM OPERATIONS DAILY BATCH - GYMBTCH         *
000400*    GOAL........: DAILY TRANSACTION INPUT RECORD LAYOUT.        *
000500*----------------------------------------------------------------*
000600*    MAINTENANCE LOG                                            *
000700*    03/06/2021  RMM  GYMB-0001  INITIAL LAYOUT                 *
000800*    09/08/2026  RMM  GYMB-0115  DROPPED TRAILING FILLER -- THE *
000900*                                NAMED FIELDS ALREADY FILL THE  *
001000*                                66-BYTE TRANSACTION-FILE LRECL.*
001100*================================================================*
001200 03  TRX-CODE                      PIC X(02).
001300     88  TRX-IS-NEW-SUBSCRIPTION   VALUE 'SN'.
001400     88  TRX-IS-CANCEL-SUB         VALUE 'SC'.
001500     88  TRX-IS-RENEW-SUB          VALUE 'SR'.
001600     88  TRX-IS-CHECK-IN           VALUE 'CI'.
001700     88  TRX-IS-CHECK-OUT          VALUE 'CO'.
001800     88  TRX-IS-ENROLL-CLASS       VALUE 'CE'.
001900     88  TRX-IS-CANCEL-ENROLL      VALUE 'CX'.
002000     88  TRX-IS-BOOK-SESSION       VALUE 'TB'.
002100     88  TRX-IS-CANCEL-SESSION     VALUE 'TC'.
002200     88  TRX-IS-COMPLETE-SESSION   VALUE 'TD'.
002300 03  TRX-MEMBER-ID                 PIC 9(08).
002400 03  TRX-REF-ID                    PIC 9(08).
002500 03  TRX-DATE                      PIC 9(08).
002600 03  TRX-TIME                      PIC 9(06).
002700 03  TRX-DURATION-MIN              PIC 9(04).
002800 03  TRX-NOTES                     PIC X(30).
