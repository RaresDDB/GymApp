000100*================================================================*
000200*    BOOK........: GYMATT01                                     *
000300*    PROJECT.....: GYM OPERATIONS DAILY BATCH - GYMBTCH         *
000400*    GOAL........: ATTENDANCE FILE RECORD LAYOUT.               *
000500*----------------------------------------------------------------*
000600*    MAINTENANCE LOG                                            *
000700*    03/06/2021  RMM  GYMB-0001  INITIAL LAYOUT                 *
000800*    09/08/2026  RMM  GYMB-0115  DROPPED TRAILING FILLER -- THE *
000900*                                NAMED FIELDS ALREADY FILL THE  *
001000*                                52-BYTE ATTENDANCE-FILE LRECL. *
001100*================================================================*
001200 03  ATT-ID                        PIC 9(08).
001300 03  ATT-MEMBER-ID                 PIC 9(08).
001400 03  ATT-CHECKIN-TIME              PIC 9(14).
001500 03  ATT-CHECKIN-BROKEN REDEFINES ATT-CHECKIN-TIME.
001600     05  ATT-CHECKIN-DATE          PIC 9(08).
001700     05  ATT-CHECKIN-HHMMSS        PIC 9(06).
001800 03  ATT-CHECKOUT-TIME             PIC 9(14).
001900 03  ATT-VISIT-DATE                PIC 9(08).
