000100*================================================================*
000200*    BOOK........: GYMMEM01                                     *
000300*    PROJECT.....: GYM OPERATIONS DAILY BATCH - GYMBTCH         *
000400*    GOAL........: MEMBER MASTER RECORD LAYOUT.                 *
000500*----------------------------------------------------------------*
000600*    MAINTENANCE LOG                                            *
000700*    03/06/2021  RMM  GYMB-0001  INITIAL LAYOUT                 *
000800*    14/11/2022  RMM  GYMB-0044  ADDED MEM-ACTIVE-FLAG 88-LEVELS*
000900*    09/08/2026  RMM  GYMB-0115  DROPPED TRAILING FILLER -- THE *
001000*                                NAMED FIELDS ALREADY FILL THE  *
001100*                                97-BYTE MEMBER-FILE LRECL.     *
001200*================================================================*
001300 03  MEM-ID                        PIC 9(08).
001400 03  MEM-FIRST-NAME                PIC X(20).
001500 03  MEM-LAST-NAME                 PIC X(20).
001600 03  MEM-EMAIL                     PIC X(40).
001700 03  MEM-DATE-OF-BIRTH             PIC 9(08).
001800 03  MEM-DOB-BROKEN REDEFINES MEM-DATE-OF-BIRTH.
001900     05  MEM-DOB-YYYY              PIC 9(04).
002000     05  MEM-DOB-MM                PIC 9(02).
002100     05  MEM-DOB-DD                PIC 9(02).
002200 03  MEM-ACTIVE-FLAG               PIC X(01).
002300     88  MEM-IS-ACTIVE             VALUE 'Y'.
002400     88  MEM-IS-INACTIVE           VALUE 'N'.
