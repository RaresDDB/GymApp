000100*================================================================*
000200*    BOOK........: GYMRPT01                                     *
000300*    PROJECT.....: GYM OPERATIONS DAILY BATCH - GYMBTCH         *
000400*    GOAL........: DAILY ACTIVITY REPORT PRINT-LINE LAYOUTS.    *
000500*                  132-COLUMN PRINT IMAGE, ONE 01-LEVEL PER     *
000600*                  LINE TYPE, ALL REDEFINING THE SAME SLOT.     *
000700*                  HEADING TEXT IS MOVED AT RUN TIME -- A       *
000800*                  REDEFINING ITEM MAY NOT CARRY A VALUE        *
000900*                  CLAUSE OF ITS OWN.                           *
001000*----------------------------------------------------------------*
001100*    MAINTENANCE LOG                                            *
001200*    11/01/2024  RMM  GYMB-0091  INITIAL LAYOUT                 *
001300*    02/06/2025  RMM  GYMB-0108  DROPPED VALUE CLAUSES FROM THE  *
001400*                                REDEFINED HEADING VIEWS.       *
001500*    09/08/2026  RMM  GYMB-0116  WIDENED RPT-S3-LABEL TO 37 SO   *
001600*                                THE REVENUE/FEES CAPTIONS QUIT  *
001700*                                TRUNCATING; TRIMMED THE FILLER   *
001800*                                TO HOLD SECTION 3 AT 132 BYTES. *
001900*    09/08/2026  RMM  GYMB-0119  WIDENED THE TRAILING FILLER ON  *
002000*                                SEC1-DETAIL/SEC2-DETAIL/SEC2-   *
002100*                                TOTAL -- ALL THREE REDEFINED    *
002200*                                SHORT OF THE 132-BYTE IMAGE.    *
002300*================================================================*
002400 03  RPT-HEADING-LINE.
002500     05  FILLER                    PIC X(30) VALUE
002600         'GYMBTCH - DAILY ACTIVITY RPT '.
002700     05  FILLER                    PIC X(10) VALUE 'RUN DATE: '.
002800     05  RPT-HDG-RUN-DATE           PIC X(10).
002900     05  FILLER                    PIC X(82) VALUE SPACES.
003000
003100 03  RPT-SEC1-HEADING-LINE REDEFINES RPT-HEADING-LINE.
003200     05  RPT-S1-HDG-TEXT           PIC X(132).
003300
003400 03  RPT-SEC1-DETAIL-LINE REDEFINES RPT-HEADING-LINE.
003500     05  RPT-S1-CODE               PIC X(02).
003600     05  FILLER                    PIC X(02).
003700     05  RPT-S1-DESC               PIC X(30).
003800     05  FILLER                    PIC X(02).
003900     05  RPT-S1-READ               PIC ZZ,ZZ9.
004000     05  FILLER                    PIC X(04).
004100     05  RPT-S1-ACCEPTED           PIC ZZ,ZZ9.
004200     05  FILLER                    PIC X(04).
004300     05  RPT-S1-REJECTED           PIC ZZ,ZZ9.
004400     05  FILLER                    PIC X(70).
004500
004600 03  RPT-SEC2-HEADING-LINE REDEFINES RPT-HEADING-LINE.
004700     05  RPT-S2-HDG-TEXT           PIC X(132).
004800
004900 03  RPT-SEC2-DETAIL-LINE REDEFINES RPT-HEADING-LINE.
005000     05  RPT-S2-VISIT-DATE         PIC X(10).
005100     05  FILLER                    PIC X(04).
005200     05  RPT-S2-CHECKINS           PIC ZZ,ZZ9.
005300     05  FILLER                    PIC X(112).
005400
005500 03  RPT-SEC2-TOTAL-LINE REDEFINES RPT-HEADING-LINE.
005600     05  RPT-S2-TOT-LABEL          PIC X(14).
005700     05  RPT-S2-TOTAL-VISITS       PIC ZZ,ZZ9.
005800     05  FILLER                    PIC X(112).
005900
006000 03  RPT-SEC3-HEADING-LINE REDEFINES RPT-HEADING-LINE.
006100     05  RPT-S3-HDG-TEXT           PIC X(132).
006200
006300 03  RPT-SEC3-DETAIL-LINE REDEFINES RPT-HEADING-LINE.
006400     05  RPT-S3-LABEL              PIC X(37).
006500     05  RPT-S3-AMOUNT             PIC ZZ,ZZZ,ZZ9.99-.
006600     05  FILLER                    PIC X(81).
006700
006800 03  RPT-BLANK-LINE REDEFINES RPT-HEADING-LINE.
006900     05  RPT-BLK-TEXT              PIC X(132).
