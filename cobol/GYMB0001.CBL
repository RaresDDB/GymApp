000100*================================================================*
000200*    PROGRAM.....: GYMB0001                                     *
000300*    PROJECT.....: GYM OPERATIONS DAILY BATCH - GYMBTCH         *
000400*    GOAL........: DAILY BATCH DRIVER.  READS THE NINE MASTER   *
000500*                  FILES INTO TABLES, APPLIES THE DAY'S         *
000600*                  TRANSACTION FILE AGAINST THEM (NEW AND       *
000700*                  RENEWED SUBSCRIPTIONS, CHECK-IN/CHECK-OUT,   *
000800*                  CLASS ENROLLMENT, PERSONAL TRAINING SESSION   *
000900*                  BOOKING), REWRITES THE CHANGED MASTERS AND   *
001000*                  PRODUCES THE DAILY ACTIVITY REPORT.          *
001100*----------------------------------------------------------------*
001200*    MAINTENANCE LOG                                            *
001300*    03/06/2021  RMM  GYMB-0001  INITIAL WRITE.                 *
001400*    11/08/2021  RMM  GYMB-0014  ADDED CLASS ENROLLMENT CODES.  *
001500*    22/01/2022  JLT  GYMB-0029  ADDED TRAINING SESSION CODES.  *
001600*    14/11/2022  RMM  GYMB-0044  ACTIVE-SUBSCRIPTION CHECK ADDED*
001700*                                TO CHECK-IN AND ENROLL LOGIC.  *
001800*    03/03/2023  CAF  GYMB-0052  4-DIGIT YEAR ON WRK-SYS-YYYY    *
001900*                                CONFIRMED AGAINST SYSTEM CLOCK. *
002000*    07/09/2023  RMM  GYMB-0078  24-HOUR CANCEL WINDOW ADDED TO *
002100*                                CLASS AND SESSION CANCEL.      *
002200*    19/03/2024  JLT  GYMB-0091  TRAINER DOUBLE-BOOK CHECK ON   *
002300*                                SESSION BOOKING (TB CODE).     *
002400*    02/06/2025  RMM  GYMB-0108  DAILY ACTIVITY REPORT REWORKED *
002500*                                INTO THREE SECTIONS.           *
002600*================================================================*
002700 IDENTIFICATION DIVISION.
002800 PROGRAM-ID.    GYMB0001.
002900 AUTHOR.        RENAN MUNIZ MERLO.
003000 INSTALLATION.  GYM OPERATIONS DATA CENTER.
003100 DATE-WRITTEN.  03/06/2021.
003200 DATE-COMPILED.
003300 SECURITY.      NON-CONFIDENTIAL.
003400*================================================================*
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     CLASS NUM-CLASS IS '0' THRU '9'.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT MEMBER-FILE ASSIGN TO GYMMEMBR
004200         ORGANIZATION IS LINE SEQUENTIAL
004300         FILE STATUS IS WRK-FS-MEMBER.
004400     SELECT PLAN-FILE ASSIGN TO GYMPLANS
004500         ORGANIZATION IS LINE SEQUENTIAL
004600         FILE STATUS IS WRK-FS-PLAN.
004700     SELECT TRAINER-FILE ASSIGN TO GYMTRNRS
004800         ORGANIZATION IS LINE SEQUENTIAL
004900         FILE STATUS IS WRK-FS-TRAINER.
005000     SELECT SUBSCRIPTION-FILE ASSIGN TO GYMSUBSC
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS IS WRK-FS-SUBSCR.
005300     SELECT CLASS-FILE ASSIGN TO GYMCLASS
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS WRK-FS-CLASS.
005600     SELECT ENROLLMENT-FILE ASSIGN TO GYMENROL
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS WRK-FS-ENROLL.
005900     SELECT SESSION-FILE ASSIGN TO GYMSESSN
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS WRK-FS-SESSION.
006200     SELECT ATTENDANCE-FILE ASSIGN TO GYMATTND
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS WRK-FS-ATTEND.
006500     SELECT TRANSACTION-FILE ASSIGN TO GYMTRANS
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS WRK-FS-TRANS.
006800     SELECT REJECT-FILE ASSIGN TO GYMREJCT
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS IS WRK-FS-REJECT.
007100     SELECT REPORT-FILE ASSIGN TO GYMRPORT
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS IS WRK-FS-REPORT.
007400*================================================================*
007500 DATA DIVISION.
007600 FILE SECTION.
007700 FD  MEMBER-FILE.
007800 01  WRK-MEMBER-REG.
007900     COPY GYMMEM01.
008000 FD  PLAN-FILE.
008100 01  WRK-PLAN-REG.
008200     COPY GYMPLN01.
008300 FD  TRAINER-FILE.
008400 01  WRK-TRAINER-REG.
008500     COPY GYMTRN01.
008600 FD  SUBSCRIPTION-FILE.
008700 01  WRK-SUBSCR-REG.
008800     COPY GYMSUB01.
008900 FD  CLASS-FILE.
009000 01  WRK-CLASS-REG.
009100     COPY GYMCLS01.
009200 FD  ENROLLMENT-FILE.
009300 01  WRK-ENROLL-REG.
009400     COPY GYMENR01.
009500 FD  SESSION-FILE.
009600 01  WRK-SESSION-REG.
009700     COPY GYMSES01.
009800 FD  ATTENDANCE-FILE.
009900 01  WRK-ATTEND-REG.
010000     COPY GYMATT01.
010100 FD  TRANSACTION-FILE.
010200 01  WRK-TRANS-REG.
010300     COPY GYMTRX01.
010400 FD  REJECT-FILE.
010500 01  WRK-REJECT-REG.
010600     COPY GYMREJ01.
010700 FD  REPORT-FILE.
010800 01  WRK-REPORT-REG.
010900     COPY GYMRPT01.
011000*================================================================*
011100 WORKING-STORAGE SECTION.
011200*----------------------------------------------------------------*
011300*    MASTER TABLES LOADED AT START OF RUN.                      *
011400*----------------------------------------------------------------*
011500 01  WRK-MEMBER-TABLE.
011600     05  WRK-MEMBER-ENTRY OCCURS 2000 TIMES
011700                         INDEXED BY MEM-IX.
011800         10  TBM-ID               PIC 9(08).
011900         10  TBM-FIRST-NAME       PIC X(20).
012000         10  TBM-LAST-NAME        PIC X(20).
012100         10  TBM-EMAIL            PIC X(40).
012200         10  TBM-DOB              PIC 9(08).
012300         10  TBM-ACTIVE-FLAG      PIC X(01).
012400 01  WRK-MEMBER-COUNT              PIC 9(05) COMP.
012500 01  WRK-PLAN-TABLE.
012600     05  WRK-PLAN-ENTRY OCCURS 50 TIMES
012700                       INDEXED BY PLN-IX.
012800         10  TBP-ID               PIC 9(08).
012900         10  TBP-NAME             PIC X(30).
013000         10  TBP-PRICE            PIC S9(07)V99.
013100         10  TBP-DURATION-MONTHS  PIC 9(03).
013200         10  TBP-PT-FLAG          PIC X(01).
013300         10  TBP-CLASSES-FLAG     PIC X(01).
013400         10  TBP-MAX-CLASSES-MO   PIC 9(03).
013500         10  TBP-ACTIVE-FLAG      PIC X(01).
013600 01  WRK-PLAN-COUNT                PIC 9(03) COMP.
013700 01  WRK-TRAINER-TABLE.
013800     05  WRK-TRAINER-ENTRY OCCURS 100 TIMES
013900                          INDEXED BY TRN-IX.
014000         10  TBT-ID               PIC 9(08).
014100         10  TBT-FIRST-NAME       PIC X(20).
014200         10  TBT-LAST-NAME        PIC X(20).
014300         10  TBT-EMAIL            PIC X(40).
014400         10  TBT-SPECIALIZATION   PIC X(20).
014500         10  TBT-HOURLY-RATE      PIC S9(05)V99.
014600         10  TBT-ACTIVE-FLAG      PIC X(01).
014700 01  WRK-TRAINER-COUNT             PIC 9(04) COMP.
014800 01  WRK-SUBSCR-TABLE.
014900     05  WRK-SUBSCR-ENTRY OCCURS 3000 TIMES
015000                         INDEXED BY SUB-IX.
015100         10  TBS-ID               PIC 9(08).
015200         10  TBS-MEMBER-ID        PIC 9(08).
015300         10  TBS-PLAN-ID          PIC 9(08).
015400         10  TBS-START-DATE       PIC 9(08).
015500         10  TBS-END-DATE         PIC 9(08).
015600         10  TBS-STATUS           PIC X(10).
015700 01  WRK-SUBSCR-COUNT              PIC 9(05) COMP.
015800 01  WRK-CLASS-TABLE.
015900     05  WRK-CLASS-ENTRY OCCURS 300 TIMES
016000                        INDEXED BY CLS-IX.
016100         10  TBC-ID               PIC 9(08).
016200         10  TBC-NAME             PIC X(30).
016300         10  TBC-INSTRUCTOR       PIC X(30).
016400         10  TBC-MAX-CAPACITY     PIC 9(04).
016500         10  TBC-CURRENT-ENROLL   PIC 9(04).
016600         10  TBC-SCHEDULED-AT     PIC 9(14).
016700         10  TBC-DURATION-MIN     PIC 9(04).
016800         10  TBC-TYPE             PIC X(15).
016900         10  TBC-ACTIVE-FLAG      PIC X(01).
017000 01  WRK-CLASS-COUNT               PIC 9(04) COMP.
017100 01  WRK-ENROLL-TABLE.
017200     05  WRK-ENROLL-ENTRY OCCURS 4000 TIMES
017300                         INDEXED BY ENR-IX.
017400         10  TBE-ID               PIC 9(08).
017500         10  TBE-MEMBER-ID        PIC 9(08).
017600         10  TBE-CLASS-ID         PIC 9(08).
017700         10  TBE-ENROLLED-AT      PIC 9(14).
017800         10  TBE-STATUS           PIC X(10).
017900 01  WRK-ENROLL-COUNT              PIC 9(05) COMP.
018000 01  WRK-SESSION-TABLE.
018100     05  WRK-SESSION-ENTRY OCCURS 4000 TIMES
018200                         INDEXED BY SES-IX.
018300         10  TBN-ID               PIC 9(08).
018400         10  TBN-MEMBER-ID        PIC 9(08).
018500         10  TBN-TRAINER-ID       PIC 9(08).
018600         10  TBN-SCHEDULED-AT     PIC 9(14).
018700         10  TBN-DURATION-MIN     PIC 9(04).
018800         10  TBN-STATUS           PIC X(10).
018900             88  TBN-IS-SCHEDULED VALUE 'SCHEDULED'.
019000             88  TBN-IS-COMPLETED VALUE 'COMPLETED'.
019100             88  TBN-IS-CANCELLED VALUE 'CANCELLED'.
019200             88  TBN-IS-NO-SHOW   VALUE 'NO-SHOW'.
019300         10  TBN-NOTES            PIC X(50).
019400         10  TBN-FEE              PIC S9(07)V99.
019500 01  WRK-SESSION-COUNT             PIC 9(05) COMP.
019600 01  WRK-ATTEND-TABLE.
019700     05  WRK-ATTEND-ENTRY OCCURS 4000 TIMES
019800                         INDEXED BY ATT-IX.
019900         10  TBA-ID               PIC 9(08).
020000         10  TBA-MEMBER-ID        PIC 9(08).
020100         10  TBA-CHECKIN-TIME     PIC 9(14).
020200         10  TBA-CHECKOUT-TIME    PIC 9(14).
020300         10  TBA-VISIT-DATE       PIC 9(08).
020400 01  WRK-ATTEND-COUNT              PIC 9(05) COMP.
020500*----------------------------------------------------------------*
020600*    VISIT-DATE CONTROL BREAK TABLE FOR REPORT SECTION 2.  NO    *
020700*    SORT VERB USED -- BUILT BY MANUAL INSERTION AS ATTENDANCE   *
020800*    ROWS ARE SCANNED.                                          *
020900*----------------------------------------------------------------*
021000 01  WRK-VISITDATE-TABLE.
021100     05  WRK-VISITDATE-ENTRY OCCURS 400 TIMES
021200                            INDEXED BY VDT-IX.
021300         10  TBD-VISIT-DATE       PIC 9(08).
021400         10  TBD-CHECKIN-COUNT    PIC 9(05) COMP.
021500 01  WRK-VISITDATE-COUNT           PIC 9(03) COMP.
021600*----------------------------------------------------------------*
021700*    TRANSACTION-CODE CONTROL TOTALS TABLE.  LOADED BY THE       *
021800*    FILLER/REDEFINES IDIOM RATHER THAN NINE SEPARATE MOVEs.     *
021900*----------------------------------------------------------------*
022000 01  WRK-CTL-LOAD-AREA.
022100     05  FILLER  PIC X(12) VALUE 'SNNEW SUB   '.
022200     05  FILLER  PIC X(12) VALUE 'SCCANCEL SUB'.
022300     05  FILLER  PIC X(12) VALUE 'SRRENEW SUB '.
022400     05  FILLER  PIC X(12) VALUE 'CICHECK-IN  '.
022500     05  FILLER  PIC X(12) VALUE 'COCHECK-OUT '.
022600     05  FILLER  PIC X(12) VALUE 'CEENROLL CLS'.
022700     05  FILLER  PIC X(12) VALUE 'CXCANCEL ENR'.
022800     05  FILLER  PIC X(12) VALUE 'TBBOOK SESS '.
022900     05  FILLER  PIC X(12) VALUE 'TCCANCEL SES'.
023000     05  FILLER  PIC X(12) VALUE 'TDCOMPLETE  '.
023100 01  WRK-CTL-TABLE REDEFINES WRK-CTL-LOAD-AREA.
023200     05  WRK-CTL-ENTRY OCCURS 10 TIMES.
023300         10  CTL-CODE             PIC X(02).
023400         10  CTL-DESC             PIC X(10).
023500 01  WRK-CTL-COUNTS.
023600     05  WRK-CTL-CNT-ENTRY OCCURS 10 TIMES.
023700         10  CTL-READ             PIC 9(05) COMP.
023800         10  CTL-ACCEPTED         PIC 9(05) COMP.
023900         10  CTL-REJECTED         PIC 9(05) COMP.
024000 01  WRK-CURRENT-CTL-IX            PIC 9(02) COMP.
024100*----------------------------------------------------------------*
024200*    SYSTEM DATE / TIME AND GENERAL DATE-EDIT WORK AREAS.        *
024300*----------------------------------------------------------------*
024400 01  WRK-SYSTEM-DATE.
024500     05  WRK-SYS-YY                 PIC 9(02).
024600     05  WRK-SYS-MM                 PIC 9(02).
024700     05  WRK-SYS-DD                 PIC 9(02).
024800 01  WRK-SYSTEM-TIME.
024900     05  WRK-SYS-HH                 PIC 9(02).
025000     05  WRK-SYS-MN                 PIC 9(02).
025100     05  WRK-SYS-SS                 PIC 9(02).
025200     05  WRK-SYS-HH100               PIC 9(02).
025300 01  WRK-TODAY-DATE-8               PIC 9(08).
025400 01  WRK-TODAY-BROKEN REDEFINES WRK-TODAY-DATE-8.
025500     05  WRK-TODAY-YYYY             PIC 9(04).
025600     05  WRK-TODAY-MM               PIC 9(02).
025700     05  WRK-TODAY-DD               PIC 9(02).
025800 01  WRK-RUN-DATE-DISP              PIC X(10).
025900 01  WRK-EDIT-DATE-8                PIC 9(08).
026000 01  WRK-EDIT-DATE-BROKEN REDEFINES WRK-EDIT-DATE-8.
026100     05  WRK-EDIT-YYYY              PIC 9(04).
026200     05  WRK-EDIT-MM                PIC 9(02).
026300     05  WRK-EDIT-DD                PIC 9(02).
026400 01  WRK-EDIT-DATE-DISP             PIC X(10).
026500*----------------------------------------------------------------*
026600*    PLAN-DURATION MONTH-ADD WORK AREA (9100-ADD-PLAN-MONTHS).   *
026700*----------------------------------------------------------------*
026800 01  WRK-PC-START-DATE              PIC 9(08).
026900 01  WRK-PC-START-BROKEN REDEFINES WRK-PC-START-DATE.
027000     05  WRK-PC-START-YYYY          PIC 9(04).
027100     05  WRK-PC-START-MM            PIC 9(02).
027200     05  WRK-PC-START-DD            PIC 9(02).
027300 01  WRK-PC-MONTHS                  PIC 9(03).
027400 01  WRK-PC-END-DATE                PIC 9(08).
027500 01  WRK-MONTHCALC.
027600     05  WRK-MC-TOTAL-MONTHS        PIC 9(06) COMP.
027700     05  WRK-MC-NEW-YYYY            PIC 9(04) COMP.
027800     05  WRK-MC-NEW-MM              PIC 9(02) COMP.
027900     05  WRK-MC-NEW-DD              PIC 9(02) COMP.
028000     05  WRK-MC-MAX-DAY             PIC 9(02) COMP.
028100     05  WRK-MC-LEAP-SW             PIC X(01).
028200         88  WRK-MC-IS-LEAP         VALUE 'Y'.
028300     05  WRK-MC-REM4                PIC 9(04) COMP.
028400     05  WRK-MC-REM100              PIC 9(04) COMP.
028500     05  WRK-MC-REM400              PIC 9(04) COMP.
028600 01  WRK-MONTH-DAYS-LOAD.
028700     05  FILLER PIC 9(02) VALUE 31.
028800     05  FILLER PIC 9(02) VALUE 28.
028900     05  FILLER PIC 9(02) VALUE 31.
029000     05  FILLER PIC 9(02) VALUE 30.
029100     05  FILLER PIC 9(02) VALUE 31.
029200     05  FILLER PIC 9(02) VALUE 30.
029300     05  FILLER PIC 9(02) VALUE 31.
029400     05  FILLER PIC 9(02) VALUE 31.
029500     05  FILLER PIC 9(02) VALUE 30.
029600     05  FILLER PIC 9(02) VALUE 31.
029700     05  FILLER PIC 9(02) VALUE 30.
029800     05  FILLER PIC 9(02) VALUE 31.
029900 01  WRK-MONTH-DAYS REDEFINES WRK-MONTH-DAYS-LOAD.
030000     05  WRK-MONTH-DAY-LEN OCCURS 12 TIMES PIC 9(02).
030100*----------------------------------------------------------------*
030200*    ABSOLUTE-MINUTES TIMESTAMP WORK AREA (9200-CALC-ABS-MIN).   *
030300*    A 14-DIGIT YYYYMMDDHHMMSS TIMESTAMP IS REDUCED TO A SINGLE  *
030400*    COMPARABLE COMP NUMBER SO "IS THIS BEFORE/AFTER/OVERLAP     *
030500*    WITH THAT" CAN BE DONE WITH PLAIN ARITHMETIC COMPARES.      *
030600*----------------------------------------------------------------*
030700 01  WRK-AM-INPUT-TS                PIC 9(14).
030800 01  WRK-AM-INPUT-BROKEN REDEFINES WRK-AM-INPUT-TS.
030900     05  WRK-AM-IN-DATE-BROKEN.
031000         10  WRK-AM-IN-YYYY         PIC 9(04).
031100         10  WRK-AM-IN-MM           PIC 9(02).
031200         10  WRK-AM-IN-DD           PIC 9(02).
031300     05  WRK-AM-IN-TIME-BROKEN.
031400         10  WRK-AM-IN-HH           PIC 9(02).
031500         10  WRK-AM-IN-MN           PIC 9(02).
031600         10  WRK-AM-IN-SS           PIC 9(02).
031700 01  WRK-AM-DAY-NUM                 PIC 9(08) COMP.
031800 01  WRK-AM-RESULT                  PIC 9(09) COMP.
031900*----------------------------------------------------------------*
032000*    PER-TRANSACTION EFFECTIVE DATE/TIME, SET ONCE PER TRX BY    *
032100*    2200-DISPATCH-TRANSACTION AND REUSED BY EVERY RULE.         *
032200*----------------------------------------------------------------*
032300 01  WRK-PROC-DATE-8                PIC 9(08).
032400 01  WRK-PROC-TS                    PIC 9(14).
032500 01  WRK-PROC-ABSMIN                PIC 9(09) COMP.
032600*----------------------------------------------------------------*
032700*    TRAINER-CONFLICT / CLASS-CUTOFF OVERLAP WORK FIELDS.        *
032800*----------------------------------------------------------------*
032900 01  WRK-CLASS-START-ABSMIN         PIC 9(09) COMP.
033000 01  WRK-EXISTSTART-ABSMIN          PIC 9(09) COMP.
033100 01  WRK-EXISTEND-ABSMIN            PIC 9(09) COMP.
033200 01  WRK-NEWSTART-ABSMIN            PIC 9(09) COMP.
033300 01  WRK-NEWEND-ABSMIN              PIC 9(09) COMP.
033400 01  WRK-CONFLICT-SW                PIC X(01).
033500     88  WRK-CONFLICT-FOUND         VALUE 'Y'.
033600*----------------------------------------------------------------*
033700*    SEARCH KEYS, FOUND SWITCH AND ID GENERATORS.                *
033800*----------------------------------------------------------------*
033900 01  WRK-FOUND-SW                   PIC X(01).
034000     88  WRK-FOUND                  VALUE 'Y'.
034100     88  WRK-NOT-FOUND              VALUE 'N'.
034200 01  WRK-SEARCH-MEMBER-ID           PIC 9(08).
034300 01  WRK-SEARCH-PLAN-ID             PIC 9(08).
034400 01  WRK-SEARCH-TRAINER-ID          PIC 9(08).
034500 01  WRK-SEARCH-SUB-ID              PIC 9(08).
034600 01  WRK-SEARCH-CLASS-ID           PIC 9(08).
034700 01  WRK-SEARCH-SESSION-ID          PIC 9(08).
034800 01  WRK-SEARCH-ATTEND-ID           PIC 9(08).
034900 01  WRK-SEARCH-ENR-MEMBER-ID       PIC 9(08).
035000 01  WRK-SEARCH-ENR-CLASS-ID        PIC 9(08).
035100 01  WRK-LATEST-SUB-ID              PIC 9(08) COMP.
035200 01  WRK-LATEST-SUB-IX              PIC 9(05) COMP.
035300 01  WRK-NEXT-SUB-ID                PIC 9(08) COMP.
035400 01  WRK-NEXT-ENR-ID                PIC 9(08) COMP.
035500 01  WRK-NEXT-SES-ID                PIC 9(08) COMP.
035600 01  WRK-NEXT-ATT-ID                PIC 9(08) COMP.
035700 01  WRK-TB-DURATION                PIC 9(04) COMP.
035800 01  WRK-REJECT-REASON              PIC X(30).
035900*----------------------------------------------------------------*
036000*    RUN TOTALS.                                                *
036100*----------------------------------------------------------------*
036200 01  WRK-TOTAL-READ                 PIC 9(06) COMP.
036300 01  WRK-TOTAL-ACCEPTED             PIC 9(06) COMP.
036400 01  WRK-TOTAL-REJECTED             PIC 9(06) COMP.
036500 01  WRK-TOTAL-VISITS                PIC 9(06) COMP.
036600 01  WRK-TOTAL-SUB-REVENUE          PIC S9(09)V99.
036700 01  WRK-TOTAL-SESSION-FEES         PIC S9(09)V99.
036800 01  WRK-REJECT-REGS-COUNTER       PIC 9(06) COMP.
036900*----------------------------------------------------------------*
037000*    END-OF-FILE SWITCHES.                                      *
037100*----------------------------------------------------------------*
037200 01  WRK-EOF-SWITCHES.
037300     05  WRK-MEMBER-EOF              PIC X(03) VALUE 'NO '.
037400     05  WRK-PLAN-EOF                PIC X(03) VALUE 'NO '.
037500     05  WRK-TRAINER-EOF             PIC X(03) VALUE 'NO '.
037600     05  WRK-SUBSCR-EOF              PIC X(03) VALUE 'NO '.
037700     05  WRK-CLASS-EOF               PIC X(03) VALUE 'NO '.
037800     05  WRK-ENROLL-EOF              PIC X(03) VALUE 'NO '.
037900     05  WRK-SESSION-EOF             PIC X(03) VALUE 'NO '.
038000     05  WRK-ATTEND-EOF              PIC X(03) VALUE 'NO '.
038100     05  WRK-TRANSACTION-EOF         PIC X(03) VALUE 'NO '.
038200*----------------------------------------------------------------*
038300*    ABEND / FILE-STATUS WORK AREAS, CARRIED FORWARD FROM THE    *
038400*    SHOP'S STANDARD ABENDPGM CALLING CONVENTION.                *
038500*----------------------------------------------------------------*
038600 01  WRK-ERROR-LOG.
038700     05  WRK-PROGRAM                PIC X(08) VALUE 'GYMB0001'.
038800     05  WRK-ERROR-MSG               PIC X(30).
038900     05  WRK-ERROR-CODE              PIC X(30).
039000     05  WRK-ERROR-DATE              PIC X(10).
039100     05  WRK-ERROR-TIME              PIC X(08).
039200 01  WRK-FILE-STATUS.
039300     05  WRK-FS-MEMBER               PIC 9(02) VALUE ZEROS.
039400     05  WRK-FS-PLAN                  PIC 9(02) VALUE ZEROS.
039500     05  WRK-FS-TRAINER               PIC 9(02) VALUE ZEROS.
039600     05  WRK-FS-SUBSCR                 PIC 9(02) VALUE ZEROS.
039700     05  WRK-FS-CLASS                   PIC 9(02) VALUE ZEROS.
039800     05  WRK-FS-ENROLL                   PIC 9(02) VALUE ZEROS.
039900     05  WRK-FS-SESSION                   PIC 9(02) VALUE ZEROS.
040000     05  WRK-FS-ATTEND                     PIC 9(02) VALUE ZEROS.
040100     05  WRK-FS-TRANS                       PIC 9(02) VALUE ZEROS.
040200     05  WRK-FS-REJECT                       PIC 9(02) VALUE ZEROS.
040300     05  WRK-FS-REPORT                        PIC 9(02) VALUE ZEROS.
040400 77  WRK-ABEND-PGM                   PIC X(08) VALUE 'ABNDPGM'.
040500*================================================================*
040600 PROCEDURE DIVISION.
040700*================================================================*
040800 0000-MAIN-PROCESS SECTION.
040900     PERFORM 1000-INITIALIZE.
041000     PERFORM 2000-PROCESS-TRANSACTIONS
041100         UNTIL WRK-TRANSACTION-EOF = 'YES'.
041200     PERFORM 5000-REWRITE-MASTERS.
041300     PERFORM 6000-PRODUCE-REPORT.
041400     PERFORM 7000-FINALIZE.
041500 0000-99-EXIT.
041600     EXIT.
041700*================================================================*
041800*    1000 SECTION -- OPEN FILES, LOAD MASTER TABLES.             *
041900*================================================================*
042000 1000-INITIALIZE SECTION.
042100     PERFORM 9000-GET-DATE-TIME.
042200     OPEN INPUT  MEMBER-FILE.
042300     PERFORM 8100-TEST-FS-MEMBER.
042400     OPEN INPUT  PLAN-FILE.
042500     PERFORM 8200-TEST-FS-PLAN.
042600     OPEN INPUT  TRAINER-FILE.
042700     PERFORM 8300-TEST-FS-TRAINER.
042800     OPEN INPUT  SUBSCRIPTION-FILE.
042900     PERFORM 8400-TEST-FS-SUBSCR.
043000     OPEN INPUT  CLASS-FILE.
043100     PERFORM 8500-TEST-FS-CLASS.
043200     OPEN INPUT  ENROLLMENT-FILE.
043300     PERFORM 8600-TEST-FS-ENROLL.
043400     OPEN INPUT  SESSION-FILE.
043500     PERFORM 8700-TEST-FS-SESSION.
043600     OPEN INPUT  ATTENDANCE-FILE.
043700     PERFORM 8800-TEST-FS-ATTEND.
043800     OPEN INPUT  TRANSACTION-FILE.
043900     PERFORM 8900-TEST-FS-TRANS.
044000     OPEN OUTPUT REJECT-FILE.
044100     PERFORM 8920-TEST-FS-REJECT.
044200     MOVE ZEROS TO WRK-MEMBER-COUNT WRK-PLAN-COUNT WRK-TRAINER-COUNT
044300                   WRK-SUBSCR-COUNT WRK-CLASS-COUNT WRK-ENROLL-COUNT
044400                   WRK-SESSION-COUNT WRK-ATTEND-COUNT.
044500     MOVE ZEROS TO WRK-NEXT-SUB-ID WRK-NEXT-ENR-ID WRK-NEXT-SES-ID
044600                   WRK-NEXT-ATT-ID.
044700     INITIALIZE WRK-CTL-COUNTS.
044800     PERFORM 1100-LOAD-MEMBER-MASTER.
044900     PERFORM 1200-LOAD-PLAN-MASTER.
045000     PERFORM 1300-LOAD-TRAINER-MASTER.
045100     PERFORM 1400-LOAD-SUBSCR-MASTER.
045200     PERFORM 1500-LOAD-CLASS-MASTER.
045300     PERFORM 1600-LOAD-ENROLL-MASTER.
045400     PERFORM 1700-LOAD-SESSION-MASTER.
045500     PERFORM 1800-LOAD-ATTEND-MASTER.
045600     PERFORM 2100-READ-TRANSACTION.
045700 1000-99-EXIT.
045800     EXIT.
045900*----------------------------------------------------------------*
046000 1100-LOAD-MEMBER-MASTER SECTION.
046100     PERFORM 1110-READ-MEMBER-FILE.
046200     PERFORM 1120-PROCESS-MEMBER-RECORD
046300         UNTIL WRK-MEMBER-EOF = 'YES'.
046400 1100-99-EXIT.
046500     EXIT.
046600 1110-READ-MEMBER-FILE.
046700     READ MEMBER-FILE
046800         AT END MOVE 'YES' TO WRK-MEMBER-EOF
046900     END-READ.
047000     IF WRK-MEMBER-EOF NOT = 'YES'
047100         PERFORM 8100-TEST-FS-MEMBER
047200     END-IF.
047300 1120-PROCESS-MEMBER-RECORD.
047400     PERFORM 1130-CHECK-MEMBER-DUP-EMAIL.
047500     IF WRK-NOT-FOUND
047600         ADD 1 TO WRK-MEMBER-COUNT
047700         SET MEM-IX TO WRK-MEMBER-COUNT
047800         MOVE MEM-ID           TO TBM-ID (MEM-IX)
047900         MOVE MEM-FIRST-NAME   TO TBM-FIRST-NAME (MEM-IX)
048000         MOVE MEM-LAST-NAME    TO TBM-LAST-NAME (MEM-IX)
048100         MOVE MEM-EMAIL        TO TBM-EMAIL (MEM-IX)
048200         MOVE MEM-DATE-OF-BIRTH TO TBM-DOB (MEM-IX)
048300         MOVE MEM-ACTIVE-FLAG  TO TBM-ACTIVE-FLAG (MEM-IX)
048400     ELSE
048500         DISPLAY 'GYMB0001 - DUPLICATE MEMBER EMAIL SKIPPED: '
048600             MEM-EMAIL
048700     END-IF.
048800     PERFORM 1110-READ-MEMBER-FILE.
048900 1130-CHECK-MEMBER-DUP-EMAIL.
049000     SET WRK-NOT-FOUND TO TRUE.
049100     IF WRK-MEMBER-COUNT NOT = ZERO
049200         PERFORM 1135-SCAN-MEMBER-EMAIL
049300             VARYING MEM-IX FROM 1 BY 1
049400             UNTIL MEM-IX > WRK-MEMBER-COUNT
049500                OR WRK-FOUND
049600     END-IF.
049700 1135-SCAN-MEMBER-EMAIL.
049800     IF TBM-EMAIL (MEM-IX) = MEM-EMAIL
049900         SET WRK-FOUND TO TRUE
050000     END-IF.
050100*----------------------------------------------------------------*
050200 1200-LOAD-PLAN-MASTER SECTION.
050300     PERFORM 1210-READ-PLAN-FILE.
050400     PERFORM 1220-PROCESS-PLAN-RECORD
050500         UNTIL WRK-PLAN-EOF = 'YES'.
050600 1200-99-EXIT.
050700     EXIT.
050800 1210-READ-PLAN-FILE.
050900     READ PLAN-FILE
051000         AT END MOVE 'YES' TO WRK-PLAN-EOF
051100     END-READ.
051200     IF WRK-PLAN-EOF NOT = 'YES'
051300         PERFORM 8200-TEST-FS-PLAN
051400     END-IF.
051500 1220-PROCESS-PLAN-RECORD.
051600     PERFORM 1230-CHECK-PLAN-DUP-NAME.
051700     IF WRK-NOT-FOUND
051800         ADD 1 TO WRK-PLAN-COUNT
051900         SET PLN-IX TO WRK-PLAN-COUNT
052000         MOVE PLN-ID                TO TBP-ID (PLN-IX)
052100         MOVE PLN-NAME              TO TBP-NAME (PLN-IX)
052200         MOVE PLN-PRICE             TO TBP-PRICE (PLN-IX)
052300         MOVE PLN-DURATION-MONTHS   TO TBP-DURATION-MONTHS (PLN-IX)
052400         MOVE PLN-PT-FLAG           TO TBP-PT-FLAG (PLN-IX)
052500         MOVE PLN-CLASSES-FLAG      TO TBP-CLASSES-FLAG (PLN-IX)
052600         MOVE PLN-MAX-CLASSES-MONTH TO TBP-MAX-CLASSES-MO (PLN-IX)
052700         MOVE PLN-ACTIVE-FLAG       TO TBP-ACTIVE-FLAG (PLN-IX)
052800     ELSE
052900         DISPLAY 'GYMB0001 - DUPLICATE PLAN NAME SKIPPED: '
053000             PLN-NAME
053100     END-IF.
053200     PERFORM 1210-READ-PLAN-FILE.
053300 1230-CHECK-PLAN-DUP-NAME.
053400     SET WRK-NOT-FOUND TO TRUE.
053500     IF WRK-PLAN-COUNT NOT = ZERO
053600         PERFORM 1235-SCAN-PLAN-NAME
053700             VARYING PLN-IX FROM 1 BY 1
053800             UNTIL PLN-IX > WRK-PLAN-COUNT
053900                OR WRK-FOUND
054000     END-IF.
054100 1235-SCAN-PLAN-NAME.
054200     IF TBP-NAME (PLN-IX) = PLN-NAME
054300         SET WRK-FOUND TO TRUE
054400     END-IF.
054500*----------------------------------------------------------------*
054600 1300-LOAD-TRAINER-MASTER SECTION.
054700     PERFORM 1310-READ-TRAINER-FILE.
054800     PERFORM 1320-PROCESS-TRAINER-RECORD
054900         UNTIL WRK-TRAINER-EOF = 'YES'.
055000 1300-99-EXIT.
055100     EXIT.
055200 1310-READ-TRAINER-FILE.
055300     READ TRAINER-FILE
055400         AT END MOVE 'YES' TO WRK-TRAINER-EOF
055500     END-READ.
055600     IF WRK-TRAINER-EOF NOT = 'YES'
055700         PERFORM 8300-TEST-FS-TRAINER
055800     END-IF.
055900 1320-PROCESS-TRAINER-RECORD.
056000     PERFORM 1330-CHECK-TRAINER-DUP-EMAIL.
056100     IF WRK-NOT-FOUND
056200         ADD 1 TO WRK-TRAINER-COUNT
056300         SET TRN-IX TO WRK-TRAINER-COUNT
056400         MOVE TRN-ID             TO TBT-ID (TRN-IX)
056500         MOVE TRN-FIRST-NAME     TO TBT-FIRST-NAME (TRN-IX)
056600         MOVE TRN-LAST-NAME      TO TBT-LAST-NAME (TRN-IX)
056700         MOVE TRN-EMAIL          TO TBT-EMAIL (TRN-IX)
056800         MOVE TRN-SPECIALIZATION TO TBT-SPECIALIZATION (TRN-IX)
056900         MOVE TRN-HOURLY-RATE    TO TBT-HOURLY-RATE (TRN-IX)
057000         MOVE TRN-ACTIVE-FLAG    TO TBT-ACTIVE-FLAG (TRN-IX)
057100     ELSE
057200         DISPLAY 'GYMB0001 - DUPLICATE TRAINER EMAIL SKIPPED: '
057300             TRN-EMAIL
057400     END-IF.
057500     PERFORM 1310-READ-TRAINER-FILE.
057600 1330-CHECK-TRAINER-DUP-EMAIL.
057700     SET WRK-NOT-FOUND TO TRUE.
057800     IF WRK-TRAINER-COUNT NOT = ZERO
057900         PERFORM 1335-SCAN-TRAINER-EMAIL
058000             VARYING TRN-IX FROM 1 BY 1
058100             UNTIL TRN-IX > WRK-TRAINER-COUNT
058200                OR WRK-FOUND
058300     END-IF.
058400 1335-SCAN-TRAINER-EMAIL.
058500     IF TBT-EMAIL (TRN-IX) = TRN-EMAIL
058600         SET WRK-FOUND TO TRUE
058700     END-IF.
058800*----------------------------------------------------------------*
058900 1400-LOAD-SUBSCR-MASTER SECTION.
059000     PERFORM 1410-READ-SUBSCR-FILE.
059100     PERFORM 1420-PROCESS-SUBSCR-RECORD
059200         UNTIL WRK-SUBSCR-EOF = 'YES'.
059300 1400-99-EXIT.
059400     EXIT.
059500 1410-READ-SUBSCR-FILE.
059600     READ SUBSCRIPTION-FILE
059700         AT END MOVE 'YES' TO WRK-SUBSCR-EOF
059800     END-READ.
059900     IF WRK-SUBSCR-EOF NOT = 'YES'
060000         PERFORM 8400-TEST-FS-SUBSCR
060100     END-IF.
060200 1420-PROCESS-SUBSCR-RECORD.
060300     ADD 1 TO WRK-SUBSCR-COUNT.
060400     SET SUB-IX TO WRK-SUBSCR-COUNT.
060500     MOVE SUB-ID          TO TBS-ID (SUB-IX).
060600     MOVE SUB-MEMBER-ID   TO TBS-MEMBER-ID (SUB-IX).
060700     MOVE SUB-PLAN-ID     TO TBS-PLAN-ID (SUB-IX).
060800     MOVE SUB-START-DATE  TO TBS-START-DATE (SUB-IX).
060900     MOVE SUB-END-DATE    TO TBS-END-DATE (SUB-IX).
061000     MOVE SUB-STATUS      TO TBS-STATUS (SUB-IX).
061100     IF SUB-ID > WRK-NEXT-SUB-ID
061200         MOVE SUB-ID TO WRK-NEXT-SUB-ID
061300     END-IF.
061400     PERFORM 1410-READ-SUBSCR-FILE.
061500*----------------------------------------------------------------*
061600 1500-LOAD-CLASS-MASTER SECTION.
061700     PERFORM 1510-READ-CLASS-FILE.
061800     PERFORM 1520-PROCESS-CLASS-RECORD
061900         UNTIL WRK-CLASS-EOF = 'YES'.
062000 1500-99-EXIT.
062100     EXIT.
062200 1510-READ-CLASS-FILE.
062300     READ CLASS-FILE
062400         AT END MOVE 'YES' TO WRK-CLASS-EOF
062500     END-READ.
062600     IF WRK-CLASS-EOF NOT = 'YES'
062700         PERFORM 8500-TEST-FS-CLASS
062800     END-IF.
062900 1520-PROCESS-CLASS-RECORD.
063000     ADD 1 TO WRK-CLASS-COUNT.
063100     SET CLS-IX TO WRK-CLASS-COUNT.
063200     MOVE CLS-ID              TO TBC-ID (CLS-IX).
063300     MOVE CLS-NAME            TO TBC-NAME (CLS-IX).
063400     MOVE CLS-INSTRUCTOR      TO TBC-INSTRUCTOR (CLS-IX).
063500     MOVE CLS-MAX-CAPACITY    TO TBC-MAX-CAPACITY (CLS-IX).
063600     MOVE CLS-CURRENT-ENROLL  TO TBC-CURRENT-ENROLL (CLS-IX).
063700     MOVE CLS-SCHEDULED-AT    TO TBC-SCHEDULED-AT (CLS-IX).
063800     MOVE CLS-DURATION-MIN    TO TBC-DURATION-MIN (CLS-IX).
063900     MOVE CLS-TYPE            TO TBC-TYPE (CLS-IX).
064000     MOVE CLS-ACTIVE-FLAG     TO TBC-ACTIVE-FLAG (CLS-IX).
064100     PERFORM 1510-READ-CLASS-FILE.
064200*----------------------------------------------------------------*
064300 1600-LOAD-ENROLL-MASTER SECTION.
064400     PERFORM 1610-READ-ENROLL-FILE.
064500     PERFORM 1620-PROCESS-ENROLL-RECORD
064600         UNTIL WRK-ENROLL-EOF = 'YES'.
064700 1600-99-EXIT.
064800     EXIT.
064900 1610-READ-ENROLL-FILE.
065000     READ ENROLLMENT-FILE
065100         AT END MOVE 'YES' TO WRK-ENROLL-EOF
065200     END-READ.
065300     IF WRK-ENROLL-EOF NOT = 'YES'
065400         PERFORM 8600-TEST-FS-ENROLL
065500     END-IF.
065600 1620-PROCESS-ENROLL-RECORD.
065700     ADD 1 TO WRK-ENROLL-COUNT.
065800     SET ENR-IX TO WRK-ENROLL-COUNT.
065900     MOVE ENR-ID           TO TBE-ID (ENR-IX).
066000     MOVE ENR-MEMBER-ID    TO TBE-MEMBER-ID (ENR-IX).
066100     MOVE ENR-CLASS-ID     TO TBE-CLASS-ID (ENR-IX).
066200     MOVE ENR-ENROLLED-AT  TO TBE-ENROLLED-AT (ENR-IX).
066300     MOVE ENR-STATUS       TO TBE-STATUS (ENR-IX).
066400     IF ENR-ID > WRK-NEXT-ENR-ID
066500         MOVE ENR-ID TO WRK-NEXT-ENR-ID
066600     END-IF.
066700     PERFORM 1610-READ-ENROLL-FILE.
066800*----------------------------------------------------------------*
066900 1700-LOAD-SESSION-MASTER SECTION.
067000     PERFORM 1710-READ-SESSION-FILE.
067100     PERFORM 1720-PROCESS-SESSION-RECORD
067200         UNTIL WRK-SESSION-EOF = 'YES'.
067300 1700-99-EXIT.
067400     EXIT.
067500 1710-READ-SESSION-FILE.
067600     READ SESSION-FILE
067700         AT END MOVE 'YES' TO WRK-SESSION-EOF
067800     END-READ.
067900     IF WRK-SESSION-EOF NOT = 'YES'
068000         PERFORM 8700-TEST-FS-SESSION
068100     END-IF.
068200 1720-PROCESS-SESSION-RECORD.
068300     ADD 1 TO WRK-SESSION-COUNT.
068400     SET SES-IX TO WRK-SESSION-COUNT.
068500     MOVE SES-ID            TO TBN-ID (SES-IX).
068600     MOVE SES-MEMBER-ID     TO TBN-MEMBER-ID (SES-IX).
068700     MOVE SES-TRAINER-ID    TO TBN-TRAINER-ID (SES-IX).
068800     MOVE SES-SCHEDULED-AT  TO TBN-SCHEDULED-AT (SES-IX).
068900     MOVE SES-DURATION-MIN  TO TBN-DURATION-MIN (SES-IX).
069000     MOVE SES-STATUS        TO TBN-STATUS (SES-IX).
069100     MOVE SES-NOTES         TO TBN-NOTES (SES-IX).
069200     MOVE SES-FEE           TO TBN-FEE (SES-IX).
069300     IF SES-ID > WRK-NEXT-SES-ID
069400         MOVE SES-ID TO WRK-NEXT-SES-ID
069500     END-IF.
069600     PERFORM 1710-READ-SESSION-FILE.
069700*----------------------------------------------------------------*
069800 1800-LOAD-ATTEND-MASTER SECTION.
069900     PERFORM 1810-READ-ATTEND-FILE.
070000     PERFORM 1820-PROCESS-ATTEND-RECORD
070100         UNTIL WRK-ATTEND-EOF = 'YES'.
070200 1800-99-EXIT.
070300     EXIT.
070400 1810-READ-ATTEND-FILE.
070500     READ ATTENDANCE-FILE
070600         AT END MOVE 'YES' TO WRK-ATTEND-EOF
070700     END-READ.
070800     IF WRK-ATTEND-EOF NOT = 'YES'
070900         PERFORM 8800-TEST-FS-ATTEND
071000     END-IF.
071100 1820-PROCESS-ATTEND-RECORD.
071200     ADD 1 TO WRK-ATTEND-COUNT.
071300     SET ATT-IX TO WRK-ATTEND-COUNT.
071400     MOVE ATT-ID            TO TBA-ID (ATT-IX).
071500     MOVE ATT-MEMBER-ID     TO TBA-MEMBER-ID (ATT-IX).
071600     MOVE ATT-CHECKIN-TIME  TO TBA-CHECKIN-TIME (ATT-IX).
071700     MOVE ATT-CHECKOUT-TIME TO TBA-CHECKOUT-TIME (ATT-IX).
071800     MOVE ATT-VISIT-DATE    TO TBA-VISIT-DATE (ATT-IX).
071900     IF ATT-ID > WRK-NEXT-ATT-ID
072000         MOVE ATT-ID TO WRK-NEXT-ATT-ID
072100     END-IF.
072200     PERFORM 1810-READ-ATTEND-FILE.
072300*================================================================*
072400*    2000 SECTION -- APPLY THE TRANSACTION FILE.                 *
072500*================================================================*
072600 2000-PROCESS-TRANSACTIONS SECTION.
072700     PERFORM 2200-DISPATCH-TRANSACTION.
072800     PERFORM 2100-READ-TRANSACTION.
072900 2000-99-EXIT.
073000     EXIT.
073100 2100-READ-TRANSACTION.
073200     READ TRANSACTION-FILE
073300         AT END MOVE 'YES' TO WRK-TRANSACTION-EOF
073400     END-READ.
073500     IF WRK-TRANSACTION-EOF NOT = 'YES'
073600         PERFORM 8900-TEST-FS-TRANS
073700     END-IF.
073800 2200-DISPATCH-TRANSACTION.
073900     IF TRX-MEMBER-ID IS NOT NUM-CLASS
074000         MOVE SPACES TO WRK-REJECT-REASON
074100         MOVE 'TRX MEMBER-ID NOT NUMERIC' TO
074200             WRK-REJECT-REASON
074300         PERFORM 4000-WRITE-REJECT
074400         GO TO 2200-99-EXIT
074500     END-IF.
074600     PERFORM 2290-FIND-CTL-INDEX.
074700     ADD 1 TO CTL-READ (WRK-CURRENT-CTL-IX).
074800     ADD 1 TO WRK-TOTAL-READ.
074900     IF TRX-DATE = ZERO
075000         MOVE WRK-TODAY-DATE-8 TO WRK-PROC-DATE-8
075100     ELSE
075200         MOVE TRX-DATE TO WRK-PROC-DATE-8
075300     END-IF.
075400     MOVE SPACES TO WRK-REJECT-REASON.
075500     COMPUTE WRK-PROC-TS =
075600         (WRK-PROC-DATE-8 * 1000000) + (TRX-TIME * 100).
075700     MOVE WRK-PROC-TS TO WRK-AM-INPUT-TS.
075800     PERFORM 9200-CALC-ABS-MINUTES.
075900     MOVE WRK-AM-RESULT TO WRK-PROC-ABSMIN.
076000     EVALUATE TRUE
076100         WHEN TRX-IS-NEW-SUBSCRIPTION PERFORM 3000-SN-NEW-SUBSCR
076200         WHEN TRX-IS-CANCEL-SUB       PERFORM 3100-SC-CANCEL-SUB
076300         WHEN TRX-IS-RENEW-SUB        PERFORM 3200-SR-RENEW-SUB
076400         WHEN TRX-IS-CHECK-IN         PERFORM 3300-CI-CHECK-IN
076500         WHEN TRX-IS-CHECK-OUT        PERFORM 3400-CO-CHECK-OUT
076600         WHEN TRX-IS-ENROLL-CLASS     PERFORM 3500-CE-ENROLL-CLS
076700         WHEN TRX-IS-CANCEL-ENROLL    PERFORM 3600-CX-CANCEL-ENR
076800         WHEN TRX-IS-BOOK-SESSION     PERFORM 3700-TB-BOOK-SESS
076900         WHEN TRX-IS-CANCEL-SESSION   PERFORM 3800-TC-CANCEL-SES
077000         WHEN TRX-IS-COMPLETE-SESSION PERFORM 3900-TD-COMPLETE
077100         WHEN OTHER
077200             MOVE 'UNKNOWN TRANSACTION CODE' TO WRK-REJECT-REASON
077300             PERFORM 4000-WRITE-REJECT
077400     END-EVALUATE.
077500 2200-99-EXIT.
077600     EXIT.
077700 2290-FIND-CTL-INDEX.
077800     MOVE 1 TO WRK-CURRENT-CTL-IX.
077900     PERFORM 2295-SCAN-CTL-CODE
078000         VARYING WRK-CURRENT-CTL-IX FROM 1 BY 1
078100         UNTIL WRK-CURRENT-CTL-IX > 10
078200            OR CTL-CODE (WRK-CURRENT-CTL-IX) = TRX-CODE.
078300 2295-SCAN-CTL-CODE.
078400     CONTINUE.
078500*================================================================*
078600*    3000 SECTION -- ONE PARAGRAPH GROUP PER TRANSACTION CODE.   *
078700*================================================================*
078800 3000-SN-NEW-SUBSCR.
078900     PERFORM 9300-FIND-MEMBER.
079000     IF WRK-NOT-FOUND
079100         MOVE 'MEMBER NOT FOUND' TO WRK-REJECT-REASON
079200         PERFORM 4000-WRITE-REJECT
079300     ELSE
079400         MOVE TRX-REF-ID TO WRK-SEARCH-PLAN-ID
079500         PERFORM 9310-FIND-PLAN
079600         IF WRK-NOT-FOUND
079700             MOVE 'PLAN NOT FOUND' TO WRK-REJECT-REASON
079800             PERFORM 4000-WRITE-REJECT
079900         ELSE
080000             PERFORM 9331-FIND-ACTIVE-SUB-FOR-MEMBER
080100             IF WRK-FOUND
080200                 MOVE 'MEMBER ALREADY HAS ACTIVE SUB'
080300                     TO WRK-REJECT-REASON
080400                 PERFORM 4000-WRITE-REJECT
080500             ELSE
080600                 PERFORM 3010-SN-CREATE-SUBSCRIPTION
080700                 PERFORM 4100-ACCEPT-CURRENT
080800             END-IF
080900         END-IF
081000     END-IF.
081100 3010-SN-CREATE-SUBSCRIPTION.
081200     MOVE WRK-PROC-DATE-8  TO WRK-PC-START-DATE.
081300     MOVE TBP-DURATION-MONTHS (PLN-IX) TO WRK-PC-MONTHS.
081400     PERFORM 9100-ADD-PLAN-MONTHS.
081500     ADD 1 TO WRK-NEXT-SUB-ID.
081600     ADD 1 TO WRK-SUBSCR-COUNT.
081700     SET SUB-IX TO WRK-SUBSCR-COUNT.
081800     MOVE WRK-NEXT-SUB-ID       TO TBS-ID (SUB-IX).
081900     MOVE TRX-MEMBER-ID        TO TBS-MEMBER-ID (SUB-IX).
082000     MOVE TBP-ID (PLN-IX)      TO TBS-PLAN-ID (SUB-IX).
082100     MOVE WRK-PC-START-DATE     TO TBS-START-DATE (SUB-IX).
082200     MOVE WRK-PC-END-DATE       TO TBS-END-DATE (SUB-IX).
082300     MOVE 'ACTIVE'             TO TBS-STATUS (SUB-IX).
082400     ADD TBP-PRICE (PLN-IX) TO WRK-TOTAL-SUB-REVENUE.
082500*----------------------------------------------------------------*
082600 3100-SC-CANCEL-SUB.
082700     MOVE TRX-REF-ID TO WRK-SEARCH-SUB-ID.
082800     PERFORM 9330-FIND-SUBSCR-BY-ID.
082900     IF WRK-NOT-FOUND
083000         MOVE 'SUBSCRIPTION NOT FOUND' TO WRK-REJECT-REASON
083100         PERFORM 4000-WRITE-REJECT
083200     ELSE
083300         IF TBS-STATUS (SUB-IX) NOT = 'ACTIVE'
083400             MOVE 'SUBSCRIPTION NOT ACTIVE' TO WRK-REJECT-REASON
083500             PERFORM 4000-WRITE-REJECT
083600         ELSE
083700             MOVE 'CANCELLED' TO TBS-STATUS (SUB-IX)
083800             PERFORM 4100-ACCEPT-CURRENT
083900         END-IF
084000     END-IF.
084100*----------------------------------------------------------------*
084200 3200-SR-RENEW-SUB.
084300     PERFORM 9300-FIND-MEMBER.
084400     IF WRK-NOT-FOUND
084500         MOVE 'MEMBER NOT FOUND' TO WRK-REJECT-REASON
084600         PERFORM 4000-WRITE-REJECT
084700     ELSE
084800         PERFORM 9332-FIND-LATEST-SUB-FOR-MEMBER
084900         IF WRK-NOT-FOUND
085000             MOVE 'NO SUBSCRIPTION TO RENEW' TO WRK-REJECT-REASON
085100             PERFORM 4000-WRITE-REJECT
085200         ELSE
085300             MOVE WRK-LATEST-SUB-IX TO SUB-IX
085400             IF TRX-REF-ID NOT = ZERO
085500                 MOVE TRX-REF-ID TO WRK-SEARCH-PLAN-ID
085600                 PERFORM 9310-FIND-PLAN
085700                 IF WRK-NOT-FOUND
085800                     MOVE 'PLAN NOT FOUND' TO WRK-REJECT-REASON
085900                     PERFORM 4000-WRITE-REJECT
086000                 ELSE
086100                     MOVE TBP-ID (PLN-IX) TO TBS-PLAN-ID (SUB-IX)
086200                     PERFORM 3210-SR-APPLY-RENEWAL
086300                     PERFORM 4100-ACCEPT-CURRENT
086400                 END-IF
086500             ELSE
086600                 MOVE TBS-PLAN-ID (SUB-IX) TO WRK-SEARCH-PLAN-ID
086700                 PERFORM 9310-FIND-PLAN
086800                 PERFORM 3210-SR-APPLY-RENEWAL
086900                 PERFORM 4100-ACCEPT-CURRENT
087000             END-IF
087100         END-IF
087200     END-IF.
087300 3210-SR-APPLY-RENEWAL.
087400     MOVE WRK-PROC-DATE-8 TO WRK-PC-START-DATE.
087500     MOVE TBP-DURATION-MONTHS (PLN-IX) TO WRK-PC-MONTHS.
087600     PERFORM 9100-ADD-PLAN-MONTHS.
087700     MOVE WRK-PC-START-DATE TO TBS-START-DATE (SUB-IX).
087800     MOVE WRK-PC-END-DATE   TO TBS-END-DATE (SUB-IX).
087900     MOVE 'ACTIVE'         TO TBS-STATUS (SUB-IX).
088000     ADD TBP-PRICE (PLN-IX) TO WRK-TOTAL-SUB-REVENUE.
088100*----------------------------------------------------------------*
088200 3300-CI-CHECK-IN.
088300     PERFORM 9300-FIND-MEMBER.
088400     IF WRK-NOT-FOUND
088500         MOVE 'MEMBER NOT FOUND' TO WRK-REJECT-REASON
088600         PERFORM 4000-WRITE-REJECT
088700     ELSE
088800         PERFORM 9331-FIND-ACTIVE-SUB-FOR-MEMBER
088900         IF WRK-NOT-FOUND
089000             MOVE 'MEMBERSHIP EXPIRED' TO WRK-REJECT-REASON
089100             PERFORM 4000-WRITE-REJECT
089200         ELSE
089300             PERFORM 9370-FIND-OPEN-CHECKIN
089400             IF WRK-FOUND
089500                 MOVE 'ALREADY CHECKED IN' TO WRK-REJECT-REASON
089600                 PERFORM 4000-WRITE-REJECT
089700             ELSE
089800                 PERFORM 3310-CI-CREATE-ATTENDANCE
089900                 PERFORM 4100-ACCEPT-CURRENT
090000             END-IF
090100         END-IF
090200     END-IF.
090300 3310-CI-CREATE-ATTENDANCE.
090400     ADD 1 TO WRK-NEXT-ATT-ID.
090500     ADD 1 TO WRK-ATTEND-COUNT.
090600     SET ATT-IX TO WRK-ATTEND-COUNT.
090700     MOVE WRK-NEXT-ATT-ID   TO TBA-ID (ATT-IX).
090800     MOVE TRX-MEMBER-ID    TO TBA-MEMBER-ID (ATT-IX).
090900     MOVE WRK-PROC-TS       TO TBA-CHECKIN-TIME (ATT-IX).
091000     MOVE ZERO             TO TBA-CHECKOUT-TIME (ATT-IX).
091100     MOVE WRK-PROC-DATE-8   TO TBA-VISIT-DATE (ATT-IX).
091200*----------------------------------------------------------------*
091300 3400-CO-CHECK-OUT.
091400     MOVE TRX-REF-ID TO WRK-SEARCH-ATTEND-ID.
091500     PERFORM 9360-FIND-ATTEND-BY-ID.
091600     IF WRK-NOT-FOUND
091700         MOVE 'ATTENDANCE RECORD NOT FOUND' TO WRK-REJECT-REASON
091800         PERFORM 4000-WRITE-REJECT
091900     ELSE
092000         IF TBA-CHECKOUT-TIME (ATT-IX) NOT = ZERO
092100             MOVE 'ALREADY CHECKED OUT' TO WRK-REJECT-REASON
092200             PERFORM 4000-WRITE-REJECT
092300         ELSE
092400             MOVE WRK-PROC-TS TO TBA-CHECKOUT-TIME (ATT-IX)
092500             PERFORM 4100-ACCEPT-CURRENT
092600         END-IF
092700     END-IF.
092800*----------------------------------------------------------------*
092900 3500-CE-ENROLL-CLS.
093000     MOVE TRX-REF-ID TO WRK-SEARCH-CLASS-ID.
093100     PERFORM 9340-FIND-CLASS.
093200     IF WRK-NOT-FOUND
093300         MOVE 'CLASS NOT FOUND' TO WRK-REJECT-REASON
093400         PERFORM 4000-WRITE-REJECT
093500     ELSE
093600         PERFORM 9300-FIND-MEMBER
093700         IF WRK-NOT-FOUND
093800             MOVE 'MEMBER NOT FOUND' TO WRK-REJECT-REASON
093900             PERFORM 4000-WRITE-REJECT
094000         ELSE
094100             PERFORM 9331-FIND-ACTIVE-SUB-FOR-MEMBER
094200             IF WRK-NOT-FOUND
094300                 MOVE 'MEMBERSHIP EXPIRED' TO WRK-REJECT-REASON
094400                 PERFORM 4000-WRITE-REJECT
094500             ELSE
094600                 MOVE TRX-MEMBER-ID TO WRK-SEARCH-ENR-MEMBER-ID
094700                 MOVE TRX-REF-ID    TO WRK-SEARCH-ENR-CLASS-ID
094800                 PERFORM 9341-FIND-ENROLLMENT
094900                 IF WRK-FOUND
095000                     MOVE 'ALREADY ENROLLED' TO WRK-REJECT-REASON
095100                     PERFORM 4000-WRITE-REJECT
095200                 ELSE
095300                     IF TBC-CURRENT-ENROLL (CLS-IX) >=
095400                        TBC-MAX-CAPACITY (CLS-IX)
095500                         MOVE 'CLASS FULL' TO WRK-REJECT-REASON
095600                         PERFORM 4000-WRITE-REJECT
095700                     ELSE
095800                         PERFORM 3510-CE-CREATE-ENROLLMENT
095900                         PERFORM 4100-ACCEPT-CURRENT
096000                     END-IF
096100                 END-IF
096200             END-IF
096300         END-IF
096400     END-IF.
096500 3510-CE-CREATE-ENROLLMENT.
096600     ADD 1 TO WRK-NEXT-ENR-ID.
096700     ADD 1 TO WRK-ENROLL-COUNT.
096800     SET ENR-IX TO WRK-ENROLL-COUNT.
096900     MOVE WRK-NEXT-ENR-ID    TO TBE-ID (ENR-IX).
097000     MOVE TRX-MEMBER-ID     TO TBE-MEMBER-ID (ENR-IX).
097100     MOVE TRX-REF-ID        TO TBE-CLASS-ID (ENR-IX).
097200     MOVE WRK-PROC-TS        TO TBE-ENROLLED-AT (ENR-IX).
097300     MOVE 'ENROLLED'        TO TBE-STATUS (ENR-IX).
097400     ADD 1 TO TBC-CURRENT-ENROLL (CLS-IX).
097500*----------------------------------------------------------------*
097600 3600-CX-CANCEL-ENR.
097700     MOVE TRX-MEMBER-ID TO WRK-SEARCH-ENR-MEMBER-ID.
097800     MOVE TRX-REF-ID    TO WRK-SEARCH-ENR-CLASS-ID.
097900     PERFORM 9341-FIND-ENROLLMENT.
098000     IF WRK-NOT-FOUND
098100         MOVE 'ENROLLMENT NOT FOUND' TO WRK-REJECT-REASON
098200         PERFORM 4000-WRITE-REJECT
098300     ELSE
098400         MOVE TRX-REF-ID TO WRK-SEARCH-CLASS-ID
098500         PERFORM 9340-FIND-CLASS
098600         MOVE TBC-SCHEDULED-AT (CLS-IX) TO WRK-AM-INPUT-TS
098700         PERFORM 9200-CALC-ABS-MINUTES
098800         MOVE WRK-AM-RESULT TO WRK-CLASS-START-ABSMIN
098900         IF WRK-CLASS-START-ABSMIN - 1440 < WRK-PROC-ABSMIN
099000             MOVE 'CANCEL WINDOW CLOSED' TO WRK-REJECT-REASON
099100             PERFORM 4000-WRITE-REJECT
099200         ELSE
099300             MOVE 'CANCELLED' TO TBE-STATUS (ENR-IX)
099400             SUBTRACT 1 FROM TBC-CURRENT-ENROLL (CLS-IX)
099500             PERFORM 4100-ACCEPT-CURRENT
099600         END-IF
099700     END-IF.
099800*----------------------------------------------------------------*
099900 3700-TB-BOOK-SESS.
100000     PERFORM 9300-FIND-MEMBER.
100100     IF WRK-NOT-FOUND
100200         MOVE 'MEMBER NOT FOUND' TO WRK-REJECT-REASON
100300         PERFORM 4000-WRITE-REJECT
100400     ELSE
100500         MOVE TRX-REF-ID TO WRK-SEARCH-TRAINER-ID
100600         PERFORM 9320-FIND-TRAINER
100700         IF WRK-NOT-FOUND
100800             MOVE 'TRAINER NOT FOUND' TO WRK-REJECT-REASON
100900             PERFORM 4000-WRITE-REJECT
101000         ELSE
101100             PERFORM 9331-FIND-ACTIVE-SUB-FOR-MEMBER
101200             IF WRK-NOT-FOUND
101300                 MOVE 'MEMBERSHIP EXPIRED' TO WRK-REJECT-REASON
101400                 PERFORM 4000-WRITE-REJECT
101500             ELSE
101600                 IF TRX-DURATION-MIN = ZERO
101700                     MOVE 60 TO WRK-TB-DURATION
101800                 ELSE
101900                     MOVE TRX-DURATION-MIN TO WRK-TB-DURATION
102000                 END-IF
102100                 PERFORM 9400-CHECK-TRAINER-CONFLICT
102200                 IF WRK-CONFLICT-FOUND
102300                     MOVE 'TRAINER NOT AVAILABLE'
102400                         TO WRK-REJECT-REASON
102500                     PERFORM 4000-WRITE-REJECT
102600                 ELSE
102700                     PERFORM 3710-TB-CREATE-SESSION
102800                     PERFORM 4100-ACCEPT-CURRENT
102900                 END-IF
103000             END-IF
103100         END-IF
103200     END-IF.
103300 3710-TB-CREATE-SESSION.
103400     ADD 1 TO WRK-NEXT-SES-ID.
103500     ADD 1 TO WRK-SESSION-COUNT.
103600     SET SES-IX TO WRK-SESSION-COUNT.
103700     MOVE WRK-NEXT-SES-ID  TO TBN-ID (SES-IX).
103800     MOVE TRX-MEMBER-ID   TO TBN-MEMBER-ID (SES-IX).
103900     MOVE TRX-REF-ID      TO TBN-TRAINER-ID (SES-IX).
104000     MOVE WRK-PROC-TS      TO TBN-SCHEDULED-AT (SES-IX).
104100     MOVE WRK-TB-DURATION  TO TBN-DURATION-MIN (SES-IX).
104200     MOVE 'SCHEDULED'     TO TBN-STATUS (SES-IX).
104300     MOVE TRX-NOTES       TO TBN-NOTES (SES-IX).
104400     COMPUTE TBN-FEE (SES-IX) ROUNDED =
104500         TBT-HOURLY-RATE (TRN-IX) * WRK-TB-DURATION / 60.
104600     ADD TBN-FEE (SES-IX) TO WRK-TOTAL-SESSION-FEES.
104700*----------------------------------------------------------------*
104800 3800-TC-CANCEL-SES.
104900     MOVE TRX-REF-ID TO WRK-SEARCH-SESSION-ID.
105000     PERFORM 9350-FIND-SESSION.
105100     IF WRK-NOT-FOUND
105200         MOVE 'SESSION NOT FOUND' TO WRK-REJECT-REASON
105300         PERFORM 4000-WRITE-REJECT
105400     ELSE
105500         IF NOT TBN-IS-SCHEDULED (SES-IX)
105600             MOVE 'SESSION NOT SCHEDULED' TO WRK-REJECT-REASON
105700             PERFORM 4000-WRITE-REJECT
105800         ELSE
105900             MOVE TBN-SCHEDULED-AT (SES-IX) TO WRK-AM-INPUT-TS
106000             PERFORM 9200-CALC-ABS-MINUTES
106100             IF WRK-AM-RESULT - 1440 < WRK-PROC-ABSMIN
106200                 MOVE 'CANCEL WINDOW CLOSED' TO WRK-REJECT-REASON
106300                 PERFORM 4000-WRITE-REJECT
106400             ELSE
106500                 MOVE 'NO-SHOW' TO TBN-STATUS (SES-IX)
106600                 PERFORM 4100-ACCEPT-CURRENT
106700             END-IF
106800         END-IF
106900     END-IF.
107000*----------------------------------------------------------------*
107100 3900-TD-COMPLETE.
107200     MOVE TRX-REF-ID TO WRK-SEARCH-SESSION-ID.
107300     PERFORM 9350-FIND-SESSION.
107400     IF WRK-NOT-FOUND
107500         MOVE 'SESSION NOT FOUND' TO WRK-REJECT-REASON
107600         PERFORM 4000-WRITE-REJECT
107700     ELSE
107800         IF NOT TBN-IS-SCHEDULED (SES-IX)
107900             MOVE 'SESSION NOT SCHEDULED' TO WRK-REJECT-REASON
108000             PERFORM 4000-WRITE-REJECT
108100         ELSE
108200             MOVE 'COMPLETED' TO TBN-STATUS (SES-IX)
108300             PERFORM 4100-ACCEPT-CURRENT
108400         END-IF
108500     END-IF.
108600*================================================================*
108700*    4000 SECTION -- ACCEPT / REJECT BOOKKEEPING.                *
108800*================================================================*
108900 4000-WRITE-REJECT.
109000     MOVE TRX-CODE         TO REJ-CODE.
109100     MOVE TRX-MEMBER-ID    TO REJ-MEMBER-ID.
109200     MOVE TRX-REF-ID       TO REJ-REF-ID.
109300     MOVE TRX-DATE         TO REJ-DATE.
109400     MOVE TRX-TIME         TO REJ-TIME.
109500     MOVE TRX-DURATION-MIN TO REJ-DURATION-MIN.
109600     MOVE TRX-NOTES        TO REJ-NOTES.
109700     MOVE WRK-REJECT-REASON TO REJ-REASON.
109800     WRITE WRK-REJECT-REG.
109900     PERFORM 8920-TEST-FS-REJECT.
110000     ADD 1 TO CTL-REJECTED (WRK-CURRENT-CTL-IX).
110100     ADD 1 TO WRK-TOTAL-REJECTED.
110200     ADD 1 TO WRK-REJECT-REGS-COUNTER.
110300 4100-ACCEPT-CURRENT.
110400     ADD 1 TO CTL-ACCEPTED (WRK-CURRENT-CTL-IX).
110500     ADD 1 TO WRK-TOTAL-ACCEPTED.
110600*================================================================*
110700*    5000 SECTION -- REWRITE THE FIVE DYNAMIC MASTER FILES.      *
110800*================================================================*
110900 5000-REWRITE-MASTERS SECTION.
111000     CLOSE SUBSCRIPTION-FILE CLASS-FILE ENROLLMENT-FILE
111100           SESSION-FILE ATTENDANCE-FILE.
111200     OPEN OUTPUT SUBSCRIPTION-FILE.
111300     PERFORM 8400-TEST-FS-SUBSCR.
111400     PERFORM 5100-WRITE-SUBSCR-TABLE
111500         VARYING SUB-IX FROM 1 BY 1
111600         UNTIL SUB-IX > WRK-SUBSCR-COUNT.
111700     CLOSE SUBSCRIPTION-FILE.
111800     OPEN OUTPUT CLASS-FILE.
111900     PERFORM 8500-TEST-FS-CLASS.
112000     PERFORM 5200-WRITE-CLASS-TABLE
112100         VARYING CLS-IX FROM 1 BY 1
112200         UNTIL CLS-IX > WRK-CLASS-COUNT.
112300     CLOSE CLASS-FILE.
112400     OPEN OUTPUT ENROLLMENT-FILE.
112500     PERFORM 8600-TEST-FS-ENROLL.
112600     PERFORM 5300-WRITE-ENROLL-TABLE
112700         VARYING ENR-IX FROM 1 BY 1
112800         UNTIL ENR-IX > WRK-ENROLL-COUNT.
112900     CLOSE ENROLLMENT-FILE.
113000     OPEN OUTPUT SESSION-FILE.
113100     PERFORM 8700-TEST-FS-SESSION.
113200     PERFORM 5400-WRITE-SESSION-TABLE
113300         VARYING SES-IX FROM 1 BY 1
113400         UNTIL SES-IX > WRK-SESSION-COUNT.
113500     CLOSE SESSION-FILE.
113600     OPEN OUTPUT ATTENDANCE-FILE.
113700     PERFORM 8800-TEST-FS-ATTEND.
113800     PERFORM 5500-WRITE-ATTEND-TABLE
113900         VARYING ATT-IX FROM 1 BY 1
114000         UNTIL ATT-IX > WRK-ATTEND-COUNT.
114100     CLOSE ATTENDANCE-FILE.
114200 5000-99-EXIT.
114300     EXIT.
114400 5100-WRITE-SUBSCR-TABLE.
114500     MOVE TBS-ID (SUB-IX)         TO SUB-ID.
114600     MOVE TBS-MEMBER-ID (SUB-IX)  TO SUB-MEMBER-ID.
114700     MOVE TBS-PLAN-ID (SUB-IX)    TO SUB-PLAN-ID.
114800     MOVE TBS-START-DATE (SUB-IX) TO SUB-START-DATE.
114900     MOVE TBS-END-DATE (SUB-IX)   TO SUB-END-DATE.
115000     MOVE TBS-STATUS (SUB-IX)     TO SUB-STATUS.
115100     WRITE WRK-SUBSCR-REG.
115200     PERFORM 8400-TEST-FS-SUBSCR.
115300 5200-WRITE-CLASS-TABLE.
115400     MOVE TBC-ID (CLS-IX)             TO CLS-ID.
115500     MOVE TBC-NAME (CLS-IX)           TO CLS-NAME.
115600     MOVE TBC-INSTRUCTOR (CLS-IX)     TO CLS-INSTRUCTOR.
115700     MOVE TBC-MAX-CAPACITY (CLS-IX)   TO CLS-MAX-CAPACITY.
115800     MOVE TBC-CURRENT-ENROLL (CLS-IX) TO CLS-CURRENT-ENROLL.
115900     MOVE TBC-SCHEDULED-AT (CLS-IX)   TO CLS-SCHEDULED-AT.
116000     MOVE TBC-DURATION-MIN (CLS-IX)   TO CLS-DURATION-MIN.
116100     MOVE TBC-TYPE (CLS-IX)           TO CLS-TYPE.
116200     MOVE TBC-ACTIVE-FLAG (CLS-IX)    TO CLS-ACTIVE-FLAG.
116300     WRITE WRK-CLASS-REG.
116400     PERFORM 8500-TEST-FS-CLASS.
116500 5300-WRITE-ENROLL-TABLE.
116600     MOVE TBE-ID (ENR-IX)          TO ENR-ID.
116700     MOVE TBE-MEMBER-ID (ENR-IX)   TO ENR-MEMBER-ID.
116800     MOVE TBE-CLASS-ID (ENR-IX)    TO ENR-CLASS-ID.
116900     MOVE TBE-ENROLLED-AT (ENR-IX) TO ENR-ENROLLED-AT.
117000     MOVE TBE-STATUS (ENR-IX)      TO ENR-STATUS.
117100     WRITE WRK-ENROLL-REG.
117200     PERFORM 8600-TEST-FS-ENROLL.
117300 5400-WRITE-SESSION-TABLE.
117400     MOVE TBN-ID (SES-IX)           TO SES-ID.
117500     MOVE TBN-MEMBER-ID (SES-IX)    TO SES-MEMBER-ID.
117600     MOVE TBN-TRAINER-ID (SES-IX)   TO SES-TRAINER-ID.
117700     MOVE TBN-SCHEDULED-AT (SES-IX) TO SES-SCHEDULED-AT.
117800     MOVE TBN-DURATION-MIN (SES-IX) TO SES-DURATION-MIN.
117900     MOVE TBN-STATUS (SES-IX)       TO SES-STATUS.
118000     MOVE TBN-NOTES (SES-IX)        TO SES-NOTES.
118100     MOVE TBN-FEE (SES-IX)          TO SES-FEE.
118200     WRITE WRK-SESSION-REG.
118300     PERFORM 8700-TEST-FS-SESSION.
118400 5500-WRITE-ATTEND-TABLE.
118500     MOVE TBA-ID (ATT-IX)            TO ATT-ID.
118600     MOVE TBA-MEMBER-ID (ATT-IX)     TO ATT-MEMBER-ID.
118700     MOVE TBA-CHECKIN-TIME (ATT-IX)  TO ATT-CHECKIN-TIME.
118800     MOVE TBA-CHECKOUT-TIME (ATT-IX) TO ATT-CHECKOUT-TIME.
118900     MOVE TBA-VISIT-DATE (ATT-IX)    TO ATT-VISIT-DATE.
119000     WRITE WRK-ATTEND-REG.
119100     PERFORM 8800-TEST-FS-ATTEND.
119200*================================================================*
119300*    6000 SECTION -- DAILY ACTIVITY REPORT.                      *
119400*================================================================*
119500 6000-PRODUCE-REPORT SECTION.
119600     OPEN OUTPUT REPORT-FILE.
119700     PERFORM 8930-TEST-FS-REPORT.
119800     PERFORM 6010-PRINT-HEADING.
119900     PERFORM 6100-PRINT-SECTION-ONE.
120000     PERFORM 6200-PRINT-SECTION-TWO.
120100     PERFORM 6300-PRINT-SECTION-THREE.
120200     CLOSE REPORT-FILE.
120300 6000-99-EXIT.
120400     EXIT.
120500 6010-PRINT-HEADING.
120600     MOVE WRK-TODAY-DATE-8 TO WRK-EDIT-DATE-8.
120700     PERFORM 9010-EDIT-DATE.
120800     MOVE SPACES TO WRK-REPORT-REG.
120900     MOVE WRK-EDIT-DATE-DISP TO RPT-HDG-RUN-DATE.
121000     WRITE WRK-REPORT-REG.
121100     PERFORM 8930-TEST-FS-REPORT.
121200     MOVE SPACES TO WRK-REPORT-REG.
121300     WRITE WRK-REPORT-REG.
121400     PERFORM 8930-TEST-FS-REPORT.
121500 6100-PRINT-SECTION-ONE.
121600     MOVE SPACES TO WRK-REPORT-REG.
121700     MOVE 'SECTION 1 - TRANSACTION SUMMARY' TO RPT-S1-HDG-TEXT.
121800     WRITE WRK-REPORT-REG.
121900     PERFORM 8930-TEST-FS-REPORT.
122000     MOVE ZERO TO WRK-TOTAL-READ WRK-TOTAL-ACCEPTED
122100                  WRK-TOTAL-REJECTED.
122200     PERFORM 6110-PRINT-ONE-CODE
122300         VARYING WRK-CURRENT-CTL-IX FROM 1 BY 1
122400         UNTIL WRK-CURRENT-CTL-IX > 10.
122500     PERFORM 6120-PRINT-SECTION-ONE-TOTAL.
122600 6110-PRINT-ONE-CODE.
122700     MOVE SPACES TO WRK-REPORT-REG.
122800     MOVE CTL-CODE (WRK-CURRENT-CTL-IX)   TO RPT-S1-CODE.
122900     MOVE CTL-DESC (WRK-CURRENT-CTL-IX)   TO RPT-S1-DESC.
123000     MOVE CTL-READ (WRK-CURRENT-CTL-IX)     TO RPT-S1-READ.
123100     MOVE CTL-ACCEPTED (WRK-CURRENT-CTL-IX) TO RPT-S1-ACCEPTED.
123200     MOVE CTL-REJECTED (WRK-CURRENT-CTL-IX) TO RPT-S1-REJECTED.
123300     WRITE WRK-REPORT-REG.
123400     PERFORM 8930-TEST-FS-REPORT.
123500     ADD CTL-READ (WRK-CURRENT-CTL-IX)     TO WRK-TOTAL-READ.
123600     ADD CTL-ACCEPTED (WRK-CURRENT-CTL-IX) TO WRK-TOTAL-ACCEPTED.
123700     ADD CTL-REJECTED (WRK-CURRENT-CTL-IX) TO WRK-TOTAL-REJECTED.
123800 6120-PRINT-SECTION-ONE-TOTAL.
123900     MOVE SPACES TO WRK-REPORT-REG.
124000     MOVE '**'                      TO RPT-S1-CODE.
124100     MOVE 'RUN TOTAL '               TO RPT-S1-DESC.
124200     MOVE WRK-TOTAL-READ              TO RPT-S1-READ.
124300     MOVE WRK-TOTAL-ACCEPTED          TO RPT-S1-ACCEPTED.
124400     MOVE WRK-TOTAL-REJECTED          TO RPT-S1-REJECTED.
124500     WRITE WRK-REPORT-REG.
124600     PERFORM 8930-TEST-FS-REPORT.
124700     MOVE SPACES TO WRK-REPORT-REG.
124800     WRITE WRK-REPORT-REG.
124900     PERFORM 8930-TEST-FS-REPORT.
125000*----------------------------------------------------------------*
125100 6200-PRINT-SECTION-TWO.
125200     MOVE SPACES TO WRK-REPORT-REG.
125300     MOVE 'SECTION 2 - ATTENDANCE BY VISIT DATE' TO
125400         RPT-S2-HDG-TEXT.
125500     WRITE WRK-REPORT-REG.
125600     PERFORM 8930-TEST-FS-REPORT.
125700     MOVE ZERO TO WRK-VISITDATE-COUNT WRK-TOTAL-VISITS.
125800     PERFORM 6210-BUILD-VISITDATE-TABLE
125900         VARYING ATT-IX FROM 1 BY 1
126000         UNTIL ATT-IX > WRK-ATTEND-COUNT.
126100     PERFORM 6220-PRINT-ONE-VISITDATE
126200         VARYING VDT-IX FROM 1 BY 1
126300         UNTIL VDT-IX > WRK-VISITDATE-COUNT.
126400     PERFORM 6230-PRINT-SECTION-TWO-TOTAL.
126500 6210-BUILD-VISITDATE-TABLE.
126600     SET WRK-NOT-FOUND TO TRUE.
126700     IF WRK-VISITDATE-COUNT NOT = ZERO
126800         PERFORM 6215-SCAN-VISITDATE
126900             VARYING VDT-IX FROM 1 BY 1
127000             UNTIL VDT-IX > WRK-VISITDATE-COUNT
127100                OR WRK-FOUND
127200     END-IF.
127300     IF WRK-FOUND
127400         SUBTRACT 1 FROM VDT-IX
127500         ADD 1 TO TBD-CHECKIN-COUNT (VDT-IX)
127600     ELSE
127700         ADD 1 TO WRK-VISITDATE-COUNT
127800         SET VDT-IX TO WRK-VISITDATE-COUNT
127900         MOVE TBA-VISIT-DATE (ATT-IX) TO TBD-VISIT-DATE (VDT-IX)
128000         MOVE 1 TO TBD-CHECKIN-COUNT (VDT-IX)
128100     END-IF.
128200 6215-SCAN-VISITDATE.
128300     IF TBD-VISIT-DATE (VDT-IX) = TBA-VISIT-DATE (ATT-IX)
128400         SET WRK-FOUND TO TRUE
128500     END-IF.
128600 6220-PRINT-ONE-VISITDATE.
128700     MOVE SPACES TO WRK-REPORT-REG.
128800     MOVE TBD-VISIT-DATE (VDT-IX) TO WRK-EDIT-DATE-8.
128900     PERFORM 9010-EDIT-DATE.
129000     MOVE WRK-EDIT-DATE-DISP        TO RPT-S2-VISIT-DATE.
129100     MOVE TBD-CHECKIN-COUNT (VDT-IX) TO RPT-S2-CHECKINS.
129200     WRITE WRK-REPORT-REG.
129300     PERFORM 8930-TEST-FS-REPORT.
129400     ADD TBD-CHECKIN-COUNT (VDT-IX) TO WRK-TOTAL-VISITS.
129500 6230-PRINT-SECTION-TWO-TOTAL.
129600     MOVE SPACES TO WRK-REPORT-REG.
129700     MOVE 'GRAND TOTAL....' TO RPT-S2-TOT-LABEL.
129800     MOVE WRK-TOTAL-VISITS TO RPT-S2-TOTAL-VISITS.
129900     WRITE WRK-REPORT-REG.
130000     PERFORM 8930-TEST-FS-REPORT.
130100     MOVE SPACES TO WRK-REPORT-REG.
130200     WRITE WRK-REPORT-REG.
130300     PERFORM 8930-TEST-FS-REPORT.
130400*----------------------------------------------------------------*
130500 6300-PRINT-SECTION-THREE.
130600     MOVE SPACES TO WRK-REPORT-REG.
130700     MOVE 'SECTION 3 - FINANCIAL TOTALS' TO RPT-S3-HDG-TEXT.
130800     WRITE WRK-REPORT-REG.
130900     PERFORM 8930-TEST-FS-REPORT.
131000     MOVE SPACES TO WRK-REPORT-REG.
131100     MOVE 'NEW AND RENEWED SUBSCRIPTION REVENUE'
131200         TO RPT-S3-LABEL.
131300     MOVE WRK-TOTAL-SUB-REVENUE TO RPT-S3-AMOUNT.
131400     WRITE WRK-REPORT-REG.
131500     PERFORM 8930-TEST-FS-REPORT.
131600     MOVE SPACES TO WRK-REPORT-REG.
131700     MOVE 'PERSONAL TRAINING SESSION FEES BOOKED'
131800         TO RPT-S3-LABEL.
131900     MOVE WRK-TOTAL-SESSION-FEES TO RPT-S3-AMOUNT.
132000     WRITE WRK-REPORT-REG.
132100     PERFORM 8930-TEST-FS-REPORT.
132200 9010-EDIT-DATE.
132300     MOVE WRK-EDIT-YYYY TO WRK-EDIT-DATE-DISP (1:4).
132400     MOVE '-'          TO WRK-EDIT-DATE-DISP (5:1).
132500     MOVE WRK-EDIT-MM   TO WRK-EDIT-DATE-DISP (6:2).
132600     MOVE '-'          TO WRK-EDIT-DATE-DISP (8:1).
132700     MOVE WRK-EDIT-DD   TO WRK-EDIT-DATE-DISP (9:2).
132800*================================================================*
132900*    7000 SECTION -- CLOSE-OUT.                                 *
133000*================================================================*
133100 7000-FINALIZE SECTION.
133200     PERFORM 7900-CLOSE-FILES.
133300     DISPLAY 'GYMB0001 - GYM DAILY BATCH COMPLETE'.
133400     DISPLAY 'RUN DATE..........: ' WRK-RUN-DATE-DISP.
133500     DISPLAY 'TRANSACTIONS READ.: ' WRK-TOTAL-READ.
133600     DISPLAY 'ACCEPTED..........: ' WRK-TOTAL-ACCEPTED.
133700     DISPLAY 'REJECTED..........: ' WRK-REJECT-REGS-COUNTER.
133800     STOP RUN.
133900 7000-99-EXIT.
134000     EXIT.
134100 7900-CLOSE-FILES.
134200     CLOSE MEMBER-FILE PLAN-FILE TRAINER-FILE TRANSACTION-FILE
134300           REJECT-FILE.
134400*================================================================*
134500*    8000 SECTION -- FILE-STATUS TESTS.  ANY STATUS OTHER THAN   *
134600*    00 (OK) OR 10 (END OF FILE ON A READ) DRIVES AN ABEND       *
134700*    THROUGH THE SHOP'S STANDARD ABENDPGM.                       *
134800*================================================================*
134900 8000-VALIDATE-FILE-STATUS SECTION.
135000 8100-TEST-FS-MEMBER.
135100     IF WRK-FS-MEMBER NOT EQUAL ZEROS AND NOT EQUAL 10
135200         MOVE 'MEMBER-FILE STATUS ERROR' TO WRK-ERROR-MSG
135300         MOVE WRK-FS-MEMBER TO WRK-ERROR-CODE
135400         PERFORM 9999-CALL-ABEND-PGM
135500     END-IF.
135600 8200-TEST-FS-PLAN.
135700     IF WRK-FS-PLAN NOT EQUAL ZEROS AND NOT EQUAL 10
135800         MOVE 'PLAN-FILE STATUS ERROR' TO WRK-ERROR-MSG
135900         MOVE WRK-FS-PLAN TO WRK-ERROR-CODE
136000         PERFORM 9999-CALL-ABEND-PGM
136100     END-IF.
136200 8300-TEST-FS-TRAINER.
136300     IF WRK-FS-TRAINER NOT EQUAL ZEROS AND NOT EQUAL 10
136400         MOVE 'TRAINER-FILE STATUS ERROR' TO WRK-ERROR-MSG
136500         MOVE WRK-FS-TRAINER TO WRK-ERROR-CODE
136600         PERFORM 9999-CALL-ABEND-PGM
136700     END-IF.
136800 8400-TEST-FS-SUBSCR.
136900     IF WRK-FS-SUBSCR NOT EQUAL ZEROS AND NOT EQUAL 10
137000         MOVE 'SUBSCRIPTION-FILE STATUS ERROR' TO WRK-ERROR-MSG
137100         MOVE WRK-FS-SUBSCR TO WRK-ERROR-CODE
137200         PERFORM 9999-CALL-ABEND-PGM
137300     END-IF.
137400 8500-TEST-FS-CLASS.
137500     IF WRK-FS-CLASS NOT EQUAL ZEROS AND NOT EQUAL 10
137600         MOVE 'CLASS-FILE STATUS ERROR' TO WRK-ERROR-MSG
137700         MOVE WRK-FS-CLASS TO WRK-ERROR-CODE
137800         PERFORM 9999-CALL-ABEND-PGM
137900     END-IF.
138000 8600-TEST-FS-ENROLL.
138100     IF WRK-FS-ENROLL NOT EQUAL ZEROS AND NOT EQUAL 10
138200         MOVE 'ENROLLMENT-FILE STATUS ERROR' TO WRK-ERROR-MSG
138300         MOVE WRK-FS-ENROLL TO WRK-ERROR-CODE
138400         PERFORM 9999-CALL-ABEND-PGM
138500     END-IF.
138600 8700-TEST-FS-SESSION.
138700     IF WRK-FS-SESSION NOT EQUAL ZEROS AND NOT EQUAL 10
138800         MOVE 'SESSION-FILE STATUS ERROR' TO WRK-ERROR-MSG
138900         MOVE WRK-FS-SESSION TO WRK-ERROR-CODE
139000         PERFORM 9999-CALL-ABEND-PGM
139100     END-IF.
139200 8800-TEST-FS-ATTEND.
139300     IF WRK-FS-ATTEND NOT EQUAL ZEROS AND NOT EQUAL 10
139400         MOVE 'ATTENDANCE-FILE STATUS ERROR' TO WRK-ERROR-MSG
139500         MOVE WRK-FS-ATTEND TO WRK-ERROR-CODE
139600         PERFORM 9999-CALL-ABEND-PGM
139700     END-IF.
139800 8900-TEST-FS-TRANS.
139900     IF WRK-FS-TRANS NOT EQUAL ZEROS AND NOT EQUAL 10
140000         MOVE 'TRANSACTION-FILE STATUS ERROR' TO WRK-ERROR-MSG
140100         MOVE WRK-FS-TRANS TO WRK-ERROR-CODE
140200         PERFORM 9999-CALL-ABEND-PGM
140300     END-IF.
140400 8920-TEST-FS-REJECT.
140500     IF WRK-FS-REJECT NOT EQUAL ZEROS
140600         MOVE 'REJECT-FILE STATUS ERROR' TO WRK-ERROR-MSG
140700         MOVE WRK-FS-REJECT TO WRK-ERROR-CODE
140800         PERFORM 9999-CALL-ABEND-PGM
140900     END-IF.
141000 8930-TEST-FS-REPORT.
141100     IF WRK-FS-REPORT NOT EQUAL ZEROS
141200         MOVE 'REPORT-FILE STATUS ERROR' TO WRK-ERROR-MSG
141300         MOVE WRK-FS-REPORT TO WRK-ERROR-CODE
141400         PERFORM 9999-CALL-ABEND-PGM
141500     END-IF.
141600*================================================================*
141700*    9000 SECTION -- DATE/TIME, ARITHMETIC AND SEARCH UTILITIES. *
141800*================================================================*
141900 9000-UTILITY-ROUTINES SECTION.
142000 9000-GET-DATE-TIME.
142100     ACCEPT WRK-SYSTEM-DATE FROM DATE.
142200     ACCEPT WRK-SYSTEM-TIME FROM TIME.
142300     IF WRK-SYS-YY < 70
142400         COMPUTE WRK-TODAY-YYYY = 2000 + WRK-SYS-YY
142500     ELSE
142600         COMPUTE WRK-TODAY-YYYY = 1900 + WRK-SYS-YY
142700     END-IF.
142800     MOVE WRK-SYS-MM TO WRK-TODAY-MM.
142900     MOVE WRK-SYS-DD TO WRK-TODAY-DD.
143000     MOVE WRK-TODAY-DATE-8 TO WRK-EDIT-DATE-8.
143100     PERFORM 9010-EDIT-DATE.
143200     MOVE WRK-EDIT-DATE-DISP TO WRK-RUN-DATE-DISP.
143300*----------------------------------------------------------------*
143400*    9100-ADD-PLAN-MONTHS -- CALENDAR MONTH ADD WITH END-OF-     *
143500*    MONTH CLAMPING AND LEAP-YEAR TEST.  NO INTRINSIC FUNCTION   *
143600*    VERBS ARE USED, PER SHOP STANDARD.                          *
143700*----------------------------------------------------------------*
143800 9100-ADD-PLAN-MONTHS.
143900     COMPUTE WRK-MC-TOTAL-MONTHS =
144000         (WRK-PC-START-YYYY * 12) + WRK-PC-START-MM - 1
144100         + WRK-PC-MONTHS.
144200     COMPUTE WRK-MC-NEW-YYYY = WRK-MC-TOTAL-MONTHS / 12.
144300     COMPUTE WRK-MC-NEW-MM = WRK-MC-TOTAL-MONTHS -
144400         (WRK-MC-NEW-YYYY * 12) + 1.
144500     MOVE WRK-MONTH-DAY-LEN (WRK-MC-NEW-MM) TO WRK-MC-MAX-DAY.
144600     IF WRK-MC-NEW-MM = 2
144700         SET WRK-MC-IS-LEAP TO FALSE
144800         DIVIDE WRK-MC-NEW-YYYY BY 4 GIVING WRK-MC-TOTAL-MONTHS
144900             REMAINDER WRK-MC-REM4
145000         DIVIDE WRK-MC-NEW-YYYY BY 100 GIVING WRK-MC-TOTAL-MONTHS
145100             REMAINDER WRK-MC-REM100
145200         DIVIDE WRK-MC-NEW-YYYY BY 400 GIVING WRK-MC-TOTAL-MONTHS
145300             REMAINDER WRK-MC-REM400
145400         IF (WRK-MC-REM4 = 0 AND WRK-MC-REM100 NOT = 0)
145500            OR WRK-MC-REM400 = 0
145600             SET WRK-MC-IS-LEAP TO TRUE
145700             MOVE 29 TO WRK-MC-MAX-DAY
145800         END-IF
145900     END-IF.
146000     IF WRK-PC-START-DD > WRK-MC-MAX-DAY
146100         MOVE WRK-MC-MAX-DAY TO WRK-MC-NEW-DD
146200     ELSE
146300         MOVE WRK-PC-START-DD TO WRK-MC-NEW-DD
146400     END-IF.
146500     MOVE WRK-MC-NEW-YYYY TO WRK-PC-START-YYYY.
146600     COMPUTE WRK-PC-END-DATE =
146700         (WRK-MC-NEW-YYYY * 10000) + (WRK-MC-NEW-MM * 100)
146800         + WRK-MC-NEW-DD.
146900*----------------------------------------------------------------*
147000*    9200-CALC-ABS-MINUTES -- REDUCES A 14-DIGIT TIMESTAMP TO A  *
147100*    SINGLE "MINUTES SINCE AN ARBITRARY EPOCH" NUMBER SO BEFORE/ *
147200*    AFTER/OVERLAP COMPARISONS CAN BE DONE WITH PLAIN ARITHMETIC.*
147300*----------------------------------------------------------------*
147400 9200-CALC-ABS-MINUTES.
147500     COMPUTE WRK-AM-DAY-NUM =
147600         (WRK-AM-IN-YYYY * 372) + (WRK-AM-IN-MM * 31) + WRK-AM-IN-DD.
147700     COMPUTE WRK-AM-RESULT =
147800         (WRK-AM-DAY-NUM * 1440)
147900         + (WRK-AM-IN-HH * 60) + WRK-AM-IN-MN.
148000*----------------------------------------------------------------*
148100*    9300 GROUP -- MASTER-TABLE LOOKUPS.  EVERY EARLY-EXIT SCAN  *
148200*    SUBTRACTS 1 FROM THE INDEX ON A HIT BECAUSE PERFORM VARYING *
148300*    TESTS BEFORE THE BODY RUNS AND BUMPS THE INDEX AFTER IT.    *
148400*----------------------------------------------------------------*
148500 9300-FIND-MEMBER.
148600     MOVE TRX-MEMBER-ID TO WRK-SEARCH-MEMBER-ID.
148700     SET WRK-NOT-FOUND TO TRUE.
148800     IF WRK-MEMBER-COUNT NOT = ZERO
148900         PERFORM 9301-SCAN-MEMBER
149000             VARYING MEM-IX FROM 1 BY 1
149100             UNTIL MEM-IX > WRK-MEMBER-COUNT
149200                OR WRK-FOUND
149300     END-IF.
149400     IF WRK-FOUND
149500         SUBTRACT 1 FROM MEM-IX
149600     END-IF.
149700 9301-SCAN-MEMBER.
149800     IF TBM-ID (MEM-IX) = WRK-SEARCH-MEMBER-ID
149900         SET WRK-FOUND TO TRUE
150000     END-IF.
150100 9310-FIND-PLAN.
150200     SET WRK-NOT-FOUND TO TRUE.
150300     IF WRK-PLAN-COUNT NOT = ZERO
150400         PERFORM 9311-SCAN-PLAN
150500             VARYING PLN-IX FROM 1 BY 1
150600             UNTIL PLN-IX > WRK-PLAN-COUNT
150700                OR WRK-FOUND
150800     END-IF.
150900     IF WRK-FOUND
151000         SUBTRACT 1 FROM PLN-IX
151100     END-IF.
151200 9311-SCAN-PLAN.
151300     IF TBP-ID (PLN-IX) = WRK-SEARCH-PLAN-ID
151400         SET WRK-FOUND TO TRUE
151500     END-IF.
151600 9320-FIND-TRAINER.
151700     SET WRK-NOT-FOUND TO TRUE.
151800     IF WRK-TRAINER-COUNT NOT = ZERO
151900         PERFORM 9321-SCAN-TRAINER
152000             VARYING TRN-IX FROM 1 BY 1
152100             UNTIL TRN-IX > WRK-TRAINER-COUNT
152200                OR WRK-FOUND
152300     END-IF.
152400     IF WRK-FOUND
152500         SUBTRACT 1 FROM TRN-IX
152600     END-IF.
152700 9321-SCAN-TRAINER.
152800     IF TBT-ID (TRN-IX) = WRK-SEARCH-TRAINER-ID
152900         SET WRK-FOUND TO TRUE
153000     END-IF.
153100 9330-FIND-SUBSCR-BY-ID.
153200     SET WRK-NOT-FOUND TO TRUE.
153300     IF WRK-SUBSCR-COUNT NOT = ZERO
153400         PERFORM 9336-SCAN-SUBSCR-ID
153500             VARYING SUB-IX FROM 1 BY 1
153600             UNTIL SUB-IX > WRK-SUBSCR-COUNT
153700                OR WRK-FOUND
153800     END-IF.
153900     IF WRK-FOUND
154000         SUBTRACT 1 FROM SUB-IX
154100     END-IF.
154200 9336-SCAN-SUBSCR-ID.
154300     IF TBS-ID (SUB-IX) = WRK-SEARCH-SUB-ID
154400         SET WRK-FOUND TO TRUE
154500     END-IF.
154600 9331-FIND-ACTIVE-SUB-FOR-MEMBER.
154700     SET WRK-NOT-FOUND TO TRUE.
154800     IF WRK-SUBSCR-COUNT NOT = ZERO
154900         PERFORM 9337-SCAN-ACTIVE-SUB
155000             VARYING SUB-IX FROM 1 BY 1
155100             UNTIL SUB-IX > WRK-SUBSCR-COUNT
155200                OR WRK-FOUND
155300     END-IF.
155400     IF WRK-FOUND
155500         SUBTRACT 1 FROM SUB-IX
155600     END-IF.
155700 9337-SCAN-ACTIVE-SUB.
155800     IF TBS-MEMBER-ID (SUB-IX) = TRX-MEMBER-ID
155900        AND TBS-STATUS (SUB-IX) = 'ACTIVE'
156000        AND TBS-END-DATE (SUB-IX) >= WRK-PROC-DATE-8
156100         SET WRK-FOUND TO TRUE
156200     END-IF.
156300 9332-FIND-LATEST-SUB-FOR-MEMBER.
156400     SET WRK-NOT-FOUND TO TRUE.
156500     MOVE ZERO TO WRK-LATEST-SUB-ID WRK-LATEST-SUB-IX.
156600     IF WRK-SUBSCR-COUNT NOT = ZERO
156700         PERFORM 9338-SCAN-LATEST-SUB
156800             VARYING SUB-IX FROM 1 BY 1
156900             UNTIL SUB-IX > WRK-SUBSCR-COUNT
157000     END-IF.
157100     IF WRK-LATEST-SUB-ID NOT = ZERO
157200         SET WRK-FOUND TO TRUE
157300     END-IF.
157400 9338-SCAN-LATEST-SUB.
157500     IF TBS-MEMBER-ID (SUB-IX) = TRX-MEMBER-ID
157600        AND TBS-ID (SUB-IX) > WRK-LATEST-SUB-ID
157700         MOVE TBS-ID (SUB-IX) TO WRK-LATEST-SUB-ID
157800         SET WRK-LATEST-SUB-IX TO SUB-IX
157900     END-IF.
158000 9340-FIND-CLASS.
158100     SET WRK-NOT-FOUND TO TRUE.
158200     IF WRK-CLASS-COUNT NOT = ZERO
158300         PERFORM 9342-SCAN-CLASS
158400             VARYING CLS-IX FROM 1 BY 1
158500             UNTIL CLS-IX > WRK-CLASS-COUNT
158600                OR WRK-FOUND
158700     END-IF.
158800     IF WRK-FOUND
158900         SUBTRACT 1 FROM CLS-IX
159000     END-IF.
159100 9342-SCAN-CLASS.
159200     IF TBC-ID (CLS-IX) = WRK-SEARCH-CLASS-ID
159300         SET WRK-FOUND TO TRUE
159400     END-IF.
159500 9341-FIND-ENROLLMENT.
159600     SET WRK-NOT-FOUND TO TRUE.
159700     IF WRK-ENROLL-COUNT NOT = ZERO
159800         PERFORM 9343-SCAN-ENROLLMENT
159900             VARYING ENR-IX FROM 1 BY 1
160000             UNTIL ENR-IX > WRK-ENROLL-COUNT
160100                OR WRK-FOUND
160200     END-IF.
160300     IF WRK-FOUND
160400         SUBTRACT 1 FROM ENR-IX
160500     END-IF.
160600 9343-SCAN-ENROLLMENT.
160700     IF TBE-MEMBER-ID (ENR-IX) = WRK-SEARCH-ENR-MEMBER-ID
160800        AND TBE-CLASS-ID (ENR-IX) = WRK-SEARCH-ENR-CLASS-ID
160900        AND TBE-STATUS (ENR-IX) = 'ENROLLED'
161000         SET WRK-FOUND TO TRUE
161100     END-IF.
161200 9350-FIND-SESSION.
161300     SET WRK-NOT-FOUND TO TRUE.
161400     IF WRK-SESSION-COUNT NOT = ZERO
161500         PERFORM 9351-SCAN-SESSION
161600             VARYING SES-IX FROM 1 BY 1
161700             UNTIL SES-IX > WRK-SESSION-COUNT
161800                OR WRK-FOUND
161900     END-IF.
162000     IF WRK-FOUND
162100         SUBTRACT 1 FROM SES-IX
162200     END-IF.
162300 9351-SCAN-SESSION.
162400     IF TBN-ID (SES-IX) = WRK-SEARCH-SESSION-ID
162500         SET WRK-FOUND TO TRUE
162600     END-IF.
162700 9360-FIND-ATTEND-BY-ID.
162800     SET WRK-NOT-FOUND TO TRUE.
162900     IF WRK-ATTEND-COUNT NOT = ZERO
163000         PERFORM 9361-SCAN-ATTEND
163100             VARYING ATT-IX FROM 1 BY 1
163200             UNTIL ATT-IX > WRK-ATTEND-COUNT
163300                OR WRK-FOUND
163400     END-IF.
163500     IF WRK-FOUND
163600         SUBTRACT 1 FROM ATT-IX
163700     END-IF.
163800 9361-SCAN-ATTEND.
163900     IF TBA-ID (ATT-IX) = WRK-SEARCH-ATTEND-ID
164000         SET WRK-FOUND TO TRUE
164100     END-IF.
164200 9370-FIND-OPEN-CHECKIN.
164300     SET WRK-NOT-FOUND TO TRUE.
164400     IF WRK-ATTEND-COUNT NOT = ZERO
164500         PERFORM 9371-SCAN-OPEN-CHECKIN
164600             VARYING ATT-IX FROM 1 BY 1
164700             UNTIL ATT-IX > WRK-ATTEND-COUNT
164800                OR WRK-FOUND
164900     END-IF.
165000     IF WRK-FOUND
165100         SUBTRACT 1 FROM ATT-IX
165200     END-IF.
165300 9371-SCAN-OPEN-CHECKIN.
165400     IF TBA-MEMBER-ID (ATT-IX) = TRX-MEMBER-ID
165500        AND TBA-CHECKOUT-TIME (ATT-IX) = ZERO
165600         SET WRK-FOUND TO TRUE
165700     END-IF.
165800*----------------------------------------------------------------*
165900*    9400-CHECK-TRAINER-CONFLICT -- STANDARD INTERVAL-OVERLAP    *
166000*    TEST: TWO INTERVALS CONFLICT WHEN EACH STARTS BEFORE THE    *
166100*    OTHER ENDS.  RUN AGAINST EVERY STILL-SCHEDULED SESSION OF   *
166200*    THE SAME TRAINER.                                          *
166300*----------------------------------------------------------------*
166400 9400-CHECK-TRAINER-CONFLICT.
166500     SET WRK-CONFLICT-SW TO 'N'.
166600     MOVE WRK-PROC-ABSMIN TO WRK-NEWSTART-ABSMIN.
166700     COMPUTE WRK-NEWEND-ABSMIN =
166800         WRK-NEWSTART-ABSMIN + WRK-TB-DURATION.
166900     IF WRK-SESSION-COUNT NOT = ZERO
167000         PERFORM 9410-SCAN-SESSION-CONFLICT
167100             VARYING SES-IX FROM 1 BY 1
167200             UNTIL SES-IX > WRK-SESSION-COUNT
167300     END-IF.
167400 9410-SCAN-SESSION-CONFLICT.
167500     IF TBN-TRAINER-ID (SES-IX) = TRX-REF-ID
167600        AND TBN-IS-SCHEDULED (SES-IX)
167700         MOVE TBN-SCHEDULED-AT (SES-IX) TO WRK-AM-INPUT-TS
167800         PERFORM 9200-CALC-ABS-MINUTES
167900         MOVE WRK-AM-RESULT TO WRK-EXISTSTART-ABSMIN
168000         COMPUTE WRK-EXISTEND-ABSMIN =
168100             WRK-EXISTSTART-ABSMIN + TBN-DURATION-MIN (SES-IX)
168200         IF WRK-EXISTSTART-ABSMIN < WRK-NEWEND-ABSMIN
168300            AND WRK-EXISTEND-ABSMIN > WRK-NEWSTART-ABSMIN
168400             SET WRK-CONFLICT-FOUND TO TRUE
168500         END-IF
168600     END-IF.
168700*================================================================*
168800*    9999 SECTION -- STANDARD ABEND CALL.                        *
168900*================================================================*
169000 9999-CALL-ABEND-PGM.
169100     MOVE WRK-RUN-DATE-DISP TO WRK-ERROR-DATE.
169200     MOVE WRK-SYS-HH TO WRK-ERROR-TIME (1:2).
169300     MOVE ':'       TO WRK-ERROR-TIME (3:1).
169400     MOVE WRK-SYS-MN TO WRK-ERROR-TIME (4:2).
169500     MOVE ':'       TO WRK-ERROR-TIME (6:1).
169600     MOVE WRK-SYS-SS TO WRK-ERROR-TIME (7:2).
169700     CALL WRK-ABEND-PGM USING WRK-ERROR-LOG.
