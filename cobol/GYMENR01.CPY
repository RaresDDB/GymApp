000100*================================================================*
000200*    BOOK........: GYMENR01                                     *
000300*    PROJECT.....: GYM OPERATIONS DAILY BATCH - GYMBTCH         *
000400*    GOAL........: CLASS ENROLLMENT FILE RECORD LAYOUT.         *
000500*----------------------------------------------------------------*
000600*    MAINTENANCE LOG                                            *
000700*    03/06/2021  RMM  GYMB-0001  INITIAL LAYOUT                 *
000800*    09/08/2026  RMM  GYMB-0115  DROPPED TRAILING FILLER -- THE *
000900*                                NAMED FIELDS ALREADY FILL THE  *
001000*                                48-BYTE ENROLLMENT-FILE LRECL. *
001100*================================================================*
001200 03  ENR-ID                        PIC 9(08).
001300 03  ENR-MEMBER-ID                 PIC 9(08).
001400 03  ENR-CLASS-ID                  PIC 9(08).
001500 03  ENR-ENROLLED-AT               PIC 9(14).
001600 03  ENR-STATUS                    PIC X(10).
001700     88  ENR-IS-ENROLLED           VALUE 'ENROLLED'.
001800     88  ENR-IS-CANCELLED          VALUE 'CANCELLED'.
