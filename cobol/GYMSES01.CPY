000100*================================================================*
000200*    BOOK........: GYMSES01                                     *
000300*    PROJECT.....: GYM OPERATIONS DAILY BATCH - GYMBTCH         *
000400*    GOAL........: PERSONAL TRAINING SESSION RECORD LAYOUT.     *
000500*----------------------------------------------------------------*
000600*    MAINTENANCE LOG                                            *
000700*    03/06/2021  RMM  GYMB-0001  INITIAL LAYOUT                 *
000800*    07/09/2023  RMM  GYMB-0078  BROKE OUT SCHEDULED-AT DATE/   *
000900*                                TIME PARTS FOR THE 24-HR RULE  *
001000*    09/08/2026  RMM  GYMB-0120  DROPPED THE STRAY 2-BYTE       *
001100*                                FILLER -- THE NAMED FIELDS     *
001200*                                ALREADY SUM TO 111; NO FILLER   *
001300*                                EVER CLOSED A REAL LRECL GAP.  *
001400*================================================================*
001500 03  SES-ID                        PIC 9(08).
001600 03  SES-MEMBER-ID                 PIC 9(08).
001700 03  SES-TRAINER-ID                PIC 9(08).
001800 03  SES-SCHEDULED-AT              PIC 9(14).
001900 03  SES-SCHED-BROKEN REDEFINES SES-SCHEDULED-AT.
002000     05  SES-SCHED-DATE            PIC 9(08).
002100     05  SES-SCHED-TIME            PIC 9(06).
002200 03  SES-DURATION-MIN              PIC 9(04).
002300 03  SES-STATUS                    PIC X(10).
002400     88  SES-IS-SCHEDULED          VALUE 'SCHEDULED'.
002500     88  SES-IS-COMPLETED          VALUE 'COMPLETED'.
002600     88  SES-IS-CANCELLED          VALUE 'CANCELLED'.
002700     88  SES-IS-NO-SHOW            VALUE 'NO-SHOW'.
002800 03  SES-NOTES                     PIC X(50).
002900 03  SES-FEE                       PIC S9(07)V99.
